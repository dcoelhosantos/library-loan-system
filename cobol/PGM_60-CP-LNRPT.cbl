000100*****************************************************************
000200*    COPY LNRPT  -  LOAN COUNT REPORT LINE AND WORK TABLE       *
000300*    =======================================================   *
000400*    01 REG-LOAN-RPT-LINE IS ONE PRINT LINE OF THE LOAN-COUNT   *
000500*    PER-BOOK SUMMARY PRODUCED BY PGMLNRPT.                     *
000600*    01 WS-LOAN-COUNT-TABLE IS THE IN-MEMORY ACCUMULATOR TABLE  *
000700*    THAT PGMLNRPT BUILDS WHILE READING THE LOAN MASTER, ONE    *
000800*    ENTRY PER DISTINCT BOOK, THEN SORTS DESCENDING BY COUNT     *
000900*    BEFORE PRINTING.  500 ENTRIES COVERS THE LARGEST BOOK      *
001000*    MASTER RUN AGAINST TO DATE (SEE LIB-0210 BELOW).           *
001050*    01 REG-LOAN-RPT-TOTAL IS THE CONTROL-TOTAL LINE PRINTED    *
001060*    AHEAD OF THE DETAIL SECTION - THE COUNT OF ALL LOAN         *
001070*    RECORDS ON THE LOAN MASTER, REGARDLESS OF BOOK.             *
001100*-----------------------------------------------------------   *
001200*    CHANGE LOG                                                 *
001300*    DATE     BY   TICKET     DESCRIPTION                       *
001400*    -------- ---- ---------- ------------------------------    *
001500*    06/03/88 RWH  LIB-0009   ORIGINAL LAYOUT                    *
001600*    02/14/94 CDM  LIB-0107   ADDED WS-LOAN-COUNT-TABLE          *
001700*    05/19/03 JLT  LIB-0210   TABLE SIZED TO 500 - PRIOR LIMIT   *
001800*                             OF 200 WAS TOO SMALL FOR THE      *
001900*                             UNION CATALOG MERGE, SEE LIB-0209  *
001950*    06/02/04 JLT  LIB-0223   ADDED REG-LOAN-RPT-TOTAL - THE      *
001960*                             REPORT WAS NEVER PRINTING THE      *
001970*                             SYSTEM-WIDE LOAN TOTAL CALLED FOR  *
001980*                             ON THE REPORT SPEC, ONLY THE       *
001990*                             TITLE LINE.  SEE PGMLNRPT 4000.    *
002000*****************************************************************
002100*
002200 01  REG-LOAN-RPT-LINE.
002300     03  RPT-BOOK-ISBN               PIC X(20).
002400     03  RPT-BOOK-TITLE               PIC X(80).
002500     03  RPT-LOAN-COUNT               PIC 9(06).
002550     03  FILLER                       PIC X(06).
002560*
002570 01  REG-LOAN-RPT-TOTAL.
002580     03  RPT-TOTAL-LABEL             PIC X(24)   VALUE
002582                 'TOTAL LOANS IN SYSTEM: '.
002584     03  RPT-TOTAL-LOAN-COUNT        PIC Z(05)9.
002586     03  FILLER                      PIC X(82).
002600*
002700 01  WS-LOAN-COUNT-TABLE.
002800     03  LCT-ENTRY-CNT               PIC S9(04) COMP VALUE ZERO.
002900     03  LCT-ENTRY OCCURS 500 TIMES INDEXED BY LCT-IX.
003000         05  LCT-BOOK-ISBN               PIC X(20).
003100         05  LCT-BOOK-TITLE               PIC X(80).
003200         05  LCT-BOOK-COUNT               PIC S9(06) COMP.
