000100*****************************************************************
000200*    COPY TRNQRY  -  LOAN QUERY TRANSACTION (DDQYTRN)           *
000300*    =======================================================   *
000400*    01 REG-TRN-QUERY IS ONE INPUT TRANSACTION READ BY          *
000500*    PGMLNQRY.  TCO-QUERY-TYPE DRIVES WHICH READ-ONLY QUERY IS   *
000600*    RUN:                                                       *
000700*        PU = LOANS BY USER              AA = ALL ACTIVE LOANS  *
000800*        PB = LOANS BY BOOK               TL = ALL LOANS        *
000900*        AU = ACTIVE LOANS BY USER        OV = OVERDUE AS OF    *
001000*        ID = SINGLE LOAN BY LOAN-ID      OD = IS LOAN OVERDUE  *
001100*-----------------------------------------------------------   *
001200*    CHANGE LOG                                                 *
001300*    DATE     BY   TICKET     DESCRIPTION                       *
001400*    -------- ---- ---------- ------------------------------    *
001500*    04/09/87 RWH  LIB-0007   ORIGINAL LAYOUT                    *
001600*    07/22/91 CDM  LIB-0062   ADDED AS-OF-DATE FOR OV QUERY      *
001700*    09/03/98 JLT  LIB-0167   Y2K REVIEW - DATE ALREADY CCYY,    *
001800*                             NO CHANGE REQUIRED, SIGNED OFF     *
001900*****************************************************************
002000*
002100 01  REG-TRN-QUERY.
002200     03  TCO-QUERY-TYPE               PIC X(02).
002300     03  TCO-USER-ID                  PIC X(20).
002400     03  TCO-BOOK-ISBN                PIC X(20).
002500     03  TCO-LOAN-ID                  PIC X(36).
002600     03  TCO-AS-OF-DATE               PIC 9(08).
002700     03  FILLER                       PIC X(14).
