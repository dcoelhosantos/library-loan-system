000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMUSRMT.
000300 AUTHOR. R W HARGROVE.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 03/19/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMUSRMT  -  BORROWER MASTER MAINTENANCE                   *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    * READ BORROWER MAINTENANCE TRANSACTIONS (DDUSTRN).        *
001300*    * AL - REGISTER A NEW BORROWER, USER-ID MUST NOT ALREADY   *
001400*          EXIST.  USER-LOAN-COUNT STARTS AT ZERO.               *
001500*    * MO - UPDATE THE BORROWER NAME.                            *
001600*    * CO - FIND / DISPLAY ONE BORROWER, NO UPDATE.              *
001700*    * LI - LIST ALL BORROWERS ON THE MASTER, ONE LINE EACH.     *
001800*    * ANY TRANSACTION THAT FAILS VALIDATION IS SKIPPED AND      *
001900*      LISTED ON DDSALID - IT DOES NOT STOP THE RUN.             *
002000*    * PRINT RUN STATISTICS AT END OF JOB.                       *
002100*-----------------------------------------------------------   *
002200*    CHANGE LOG                                                 *
002300*    DATE     BY   TICKET     DESCRIPTION                       *
002400*    -------- ---- ---------- ------------------------------    *
002500*    03/19/86 RWH  LIB-0011   ORIGINAL PROGRAM                  *
002600*    07/22/91 CDM  LIB-0064   ADDED LI (LIST ALL) TRANSACTION    *
002700*    02/14/94 CDM  LIB-0109   REWORKED ERROR LISTING TO MATCH    *
002800*                             SHOP STANDARD (SEE PGMD1CAF)       *
002900*    09/03/98 JLT  LIB-0170   Y2K REVIEW - NO DATE FIELDS ON     *
003000*                             THIS MASTER, NO CHANGE REQUIRED    *
003100*    05/19/03 JLT  LIB-0212   ADDED CO (FIND) TRANSACTION TYPE   *
003110*    06/16/04 JLT  LIB-0228   MO WAS TREATING A BLANK NAME AS A  *
003120*                             NO-OP AND STILL COUNTING IT AS     *
003130*                             APPLIED - A BLANK TRANSACTION      *
003140*                             SHOULD BE REJECTED, NOT REWRITTEN. *
003200*****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-TRANS-TYPE IS 'AL' 'MO' 'CO' 'LI'.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT USTRN    ASSIGN TO DDUSTRN
004300     FILE STATUS  IS FS-USTRN.
004400*
004500     SELECT USERMAS  ASSIGN TO DDUSRM
004600     ORGANIZATION IS INDEXED
004700     ACCESS MODE  IS DYNAMIC
004800     RECORD KEY   IS USER-ID
004900     FILE STATUS  IS FS-USERM.
005000*
005100     SELECT OUTREP   ASSIGN TO DDSALID
005200     FILE STATUS  IS FS-OUTREP.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  USTRN
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000     COPY PGM_20-CP-TRNUS.
006100*
006200 FD  USERMAS
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500     COPY PGM_20-CP-USER.
006600*
006700 FD  OUTREP
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-OUTREP          PIC X(132).
007100*
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400*----------- FILES ------------------------------------------------
007500 77  FS-USTRN            PIC XX          VALUE SPACES.
007600 77  FS-USERM            PIC XX          VALUE SPACES.
007700 77  FS-OUTREP           PIC XX          VALUE SPACES.
007800*
007900 77  WS-STATUS-FIN       PIC X.
008000     88  WS-EOF                        VALUE 'Y'.
008100     88  WS-NOT-EOF                    VALUE 'N'.
008200*
008300*----------- COUNTERS (ALL COMP PER SHOP STANDARD) --------------
008400 77  TOT-TRAN-READ       PIC S9(05) COMP VALUE ZERO.
008500 77  TOT-TRAN-ERRORS     PIC S9(05) COMP VALUE ZERO.
008600 77  TOT-TRAN-APPLIED    PIC S9(05) COMP VALUE ZERO.
008700 77  WS-FORMATO-PRINT    PIC ZZZZ9       VALUE ZEROES.
008800*
008900*----------- WORK VARIABLES --------------------------------------
009000 77  WS-FIRST-ERROR      PIC X(02)       VALUE 'YS'.
009100 77  WS-MESSAGE-ERROR    PIC X(40)       VALUE SPACES.
009200*
009300*----------- EDITED VIEW FOR LOAN-COUNT DISPLAY / LIST -----------
009400 01  WS-LOANCT-DISPLAY.
009500     03  WS-LOANCT-NUM       PIC 9(04) VALUE ZERO.
009550     03  FILLER              PIC X(01).
009600 01  WS-LOANCT-DISPLAY-EDIT REDEFINES WS-LOANCT-DISPLAY.
009700     03  WS-LOANCT-EDIT      PIC ZZZ9.
009750     03  FILLER              PIC X(01).
009800*
009900*----------- LIST-ALL PRINT LINE ---------------------------------
010000 01  IMP-LIST-LINE.
010100     03  ILL-USER-ID         PIC X(20).
010200     03  FILLER              PIC X(03)   VALUE SPACES.
010300     03  ILL-USER-NAME       PIC X(60).
010400     03  FILLER              PIC X(03)   VALUE SPACES.
010500     03  ILL-LOAN-COUNT      PIC ZZZ9.
010600*
010700*----------- ERROR LISTING PRINT LINES ---------------------------
010800 77  IMP-RPT-TITLE       PIC X(40)       VALUE
010900               'BORROWER MAINTENANCE - ERROR DETAIL LIST'.
011000 77  WS-SEPARATE         PIC X(132)      VALUE SPACES.
011100*
011200 01  IMP-SUBHEADING.
011300     03  FILLER              PIC X(03)   VALUE ' | '.
011400     03  IMP-TRAN-TYPE       PIC X(04)   VALUE 'TYPE'.
011500     03  FILLER              PIC X(03)   VALUE ' | '.
011600     03  IMP-USER-ID-HDR     PIC X(20)   VALUE 'USER ID'.
011700     03  FILLER              PIC X(03)   VALUE ' | '.
011800     03  IMP-USER-NAME-HDR   PIC X(30)   VALUE 'NAME'.
011900     03  FILLER              PIC X(03)   VALUE ' | '.
012000*
012100 01  IMP-ERROR-LINE.
012200     03  FILLER              PIC X(03)   VALUE ' | '.
012300     03  IMP-TYPE            PIC X(02).
012400     03  FILLER              PIC X(05)   VALUE SPACES.
012500     03  FILLER              PIC X(03)   VALUE ' | '.
012600     03  IMP-USER-ID         PIC X(20).
012700     03  FILLER              PIC X(03)   VALUE ' | '.
012800     03  IMP-USER-NAME       PIC X(30).
012900     03  FILLER              PIC X(03)   VALUE ' | '.
013000*
013100 01  IMP-MJE-ERROR.
013200     03  FILLER              PIC X(18)   VALUE 'ERROR REASON:     '.
013300     03  MJE-ERROR           PIC X(40).
013400*
013500 PROCEDURE DIVISION.
013600*
013700 MAIN-PROGRAM-I.
013800     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
013900     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
014000                                 UNTIL WS-EOF.
014100     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
014200 MAIN-PROGRAM-F. GOBACK.
014300*
014400*-----------------------------------------------------------------
014410*    1000-INITIALIZE OPENS THE TRANSACTION INPUT, THE BORROWER
014420*    MASTER I-O (ADD/MO/BA ALL REWRITE IT), AND THE ERROR/LISTING
014430*    OUTPUT, THEN PRIMES THE READ-AHEAD LOOP.
014500 1000-INITIALIZE-I.
014600     SET WS-NOT-EOF TO TRUE.
014700*
014800     OPEN INPUT USTRN.
014900     IF FS-USTRN IS NOT EQUAL '00'
015000        DISPLAY '* ERROR OPENING USTRN = ' FS-USTRN
015100        SET WS-EOF TO TRUE
015200     END-IF.
015300*
015400     OPEN I-O USERMAS.
015500     IF FS-USERM IS NOT EQUAL '00'
015600        DISPLAY '* ERROR OPENING USERMAS = ' FS-USERM
015700        SET WS-EOF TO TRUE
015800     END-IF.
015900*
016000     OPEN OUTPUT OUTREP.
016100     IF FS-OUTREP IS NOT EQUAL '00'
016200        DISPLAY '* ERROR OPENING OUTREP = ' FS-OUTREP
016300        SET WS-EOF TO TRUE
016400     END-IF.
016500*
016600     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
016700 1000-INITIALIZE-F. EXIT.
016800*
016900*-----------------------------------------------------------------
016920*    2000-PROCESS IS THE MAIN-LOOP BODY, ONE PASS PER TRANSACTION
016940*    ON HAND.  VALIDATE/DISPATCH FIRST, THEN READ AHEAD.
017000 2000-PROCESS-I.
017100     PERFORM 2200-VALIDATE-I   THRU 2200-VALIDATE-F.
017200     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
017300 2000-PROCESS-F. EXIT.
017400*
017500*-----------------------------------------------------------------
017520*    2100-READ-TRANS READS ONE BORROWER MAINTENANCE TRANSACTION -
017540*    STATUS '10' IS END OF FILE, ANYTHING ELSE NON-ZERO IS FATAL.
017600 2100-READ-TRANS-I.
017700     READ USTRN
017800     EVALUATE FS-USTRN
017900        WHEN '00'
018000           ADD 1 TO TOT-TRAN-READ
018100        WHEN '10'
018200           SET WS-EOF TO TRUE
018300        WHEN OTHER
018400           DISPLAY '*ERROR READING USTRN : ' FS-USTRN
018500           SET WS-EOF TO TRUE
018600     END-EVALUATE.
018700 2100-READ-TRANS-F. EXIT.
018800*
018900*-----------------------------------------------------------------
019000 2200-VALIDATE-I.
019100     IF TSO-TRANS-TYPE NOT EQUAL 'LI' AND TSO-USER-ID = SPACES
019200        MOVE 'USER ID MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
019300        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
019400     ELSE
019500        EVALUATE TSO-TRANS-TYPE
019600           WHEN 'AL'
019700              PERFORM 2410-ADD-USER-I  THRU 2410-ADD-USER-F
019800           WHEN 'MO'
019900              PERFORM 2420-UPDATE-USER-I
020000                 THRU 2420-UPDATE-USER-F
020100           WHEN 'CO'
020200              PERFORM 2430-FIND-USER-I THRU 2430-FIND-USER-F
020300           WHEN 'LI'
020400              PERFORM 2440-LIST-USERS-I
020500                 THRU 2440-LIST-USERS-F
020600           WHEN OTHER
020700              MOVE 'INVALID TRANSACTION TYPE' TO WS-MESSAGE-ERROR
020800              PERFORM 2300-HANDLE-ERROR-I
020900                 THRU 2300-HANDLE-ERROR-F
021000        END-EVALUATE
021100     END-IF.
021200 2200-VALIDATE-F. EXIT.
021300*
021400*-----------------------------------------------------------------
021420*    2300-HANDLE-ERROR IS THE COMMON ERROR-LISTING PARAGRAPH FOR
021440*    ALL FIVE TRANSACTION TYPES.  HEADING GROUP PRINTS ONCE ONLY,
021460*    ON THE FIRST ERROR OF THE RUN.
021500 2300-HANDLE-ERROR-I.
021600     IF WS-FIRST-ERROR = 'YS'
021700        MOVE 'NO' TO WS-FIRST-ERROR
021800        WRITE REG-OUTREP FROM IMP-RPT-TITLE
021900        WRITE REG-OUTREP FROM IMP-SUBHEADING
022000        WRITE REG-OUTREP FROM WS-SEPARATE
022100     END-IF.
022200*
022300     MOVE TSO-TRANS-TYPE          TO IMP-TYPE.
022400     MOVE TSO-USER-ID             TO IMP-USER-ID.
022500     MOVE TSO-USER-NAME(1:30)     TO IMP-USER-NAME.
022600     MOVE WS-MESSAGE-ERROR        TO MJE-ERROR.
022700*
022800     WRITE REG-OUTREP FROM IMP-ERROR-LINE.
022900     WRITE REG-OUTREP FROM IMP-MJE-ERROR.
023000     ADD 1 TO TOT-TRAN-ERRORS.
023100 2300-HANDLE-ERROR-F. EXIT.
023200*
023300*-----------------------------------------------------------------
023400*    2410-ADD-USER - REGISTER A NEW BORROWER, LOAN-COUNT = 0.
023500 2410-ADD-USER-I.
023600     IF TSO-USER-NAME EQUAL SPACES
023700        MOVE 'USER NAME MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
023800        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
023900     ELSE
024000        MOVE TSO-USER-ID TO USER-ID
024100        READ USERMAS
024200           NOT INVALID KEY
024300              MOVE 'USER ID ALREADY ON FILE' TO WS-MESSAGE-ERROR
024400              PERFORM 2300-HANDLE-ERROR-I
024500                 THRU 2300-HANDLE-ERROR-F
024600           INVALID KEY
024700              MOVE TSO-USER-ID    TO USER-ID
024800              MOVE TSO-USER-NAME  TO USER-NAME
024900              MOVE ZERO           TO USER-LOAN-COUNT
025000              WRITE REG-USER-MASTER
025100                 INVALID KEY
025200                    MOVE 'WRITE FAILED ON USER MASTER'
025300                      TO WS-MESSAGE-ERROR
025400                    PERFORM 2300-HANDLE-ERROR-I
025500                       THRU 2300-HANDLE-ERROR-F
025600                 NOT INVALID KEY
025700                    ADD 1 TO TOT-TRAN-APPLIED
025800              END-WRITE
025900        END-READ
026000     END-IF.
026100 2410-ADD-USER-F. EXIT.
026200*
026300*-----------------------------------------------------------------
026400*    2420-UPDATE-USER - CHANGE THE BORROWER NAME ONLY.  A BLANK
026420*    NAME ON THE TRANSACTION IS REJECTED, NOT SILENTLY SKIPPED.
026500 2420-UPDATE-USER-I.
026600     MOVE TSO-USER-ID TO USER-ID.
026700     READ USERMAS
026800        INVALID KEY
026900           MOVE 'USER ID NOT ON FILE' TO WS-MESSAGE-ERROR
027000           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
027100        NOT INVALID KEY
027150           IF TSO-USER-NAME EQUAL SPACES
027160              MOVE 'USER NAME MUST NOT BE BLANK'
027170                TO WS-MESSAGE-ERROR
027180              PERFORM 2300-HANDLE-ERROR-I
027190                 THRU 2300-HANDLE-ERROR-F
027195           ELSE
027200              MOVE TSO-USER-NAME TO USER-NAME
027500              REWRITE REG-USER-MASTER
027600                 INVALID KEY
027700                    MOVE 'REWRITE FAILED ON USER MASTER'
027800                      TO WS-MESSAGE-ERROR
027900                    PERFORM 2300-HANDLE-ERROR-I
028000                       THRU 2300-HANDLE-ERROR-F
028100                 NOT INVALID KEY
028200                    ADD 1 TO TOT-TRAN-APPLIED
028300              END-REWRITE
028350           END-IF
028400     END-READ.
028500 2420-UPDATE-USER-F. EXIT.
028600*
028700*-----------------------------------------------------------------
028800*    2430-FIND-USER - FIND / DISPLAY, NO UPDATE.  THE DISPLAY IS
028810*    A CONSOLE ECHO FOR THE OPERATOR, NOT PART OF THE OUTREP
028820*    ERROR/LISTING FILE.
028900 2430-FIND-USER-I.
029000     MOVE TSO-USER-ID TO USER-ID.
029100     READ USERMAS
029200        INVALID KEY
029300           MOVE 'USER ID NOT ON FILE' TO WS-MESSAGE-ERROR
029400           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
029500        NOT INVALID KEY
029600           MOVE USER-LOAN-COUNT TO WS-LOANCT-NUM
029700           DISPLAY 'USER FOUND: ' USER-ID ' ' USER-NAME
029800                   ' LOANS OUT: ' WS-LOANCT-EDIT
029900           ADD 1 TO TOT-TRAN-APPLIED
030000     END-READ.
030100 2430-FIND-USER-F. EXIT.
030200*
030300*-----------------------------------------------------------------
030400*    2440-LIST-USERS - SEQUENTIAL PASS OF THE WHOLE MASTER,
030500*    ONE PRINT LINE PER BORROWER.  ACCESS MODE DYNAMIC LETS US
030600*    START AT THE FRONT OF THE FILE WITHOUT A SEPARATE SELECT.
030700 2440-LIST-USERS-I.
030800     MOVE LOW-VALUES TO USER-ID.
030900     START USERMAS KEY IS NOT LESS THAN USER-ID
031000        INVALID KEY
031100           MOVE 'UNABLE TO POSITION USER MASTER'
031200             TO WS-MESSAGE-ERROR
031300           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
031400        NOT INVALID KEY
031500           PERFORM 2441-LIST-NEXT-I THRU 2441-LIST-NEXT-F
031600              UNTIL WS-EOF
031700           SET WS-NOT-EOF TO TRUE
031800           PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F
031900     END-START.
032000 2440-LIST-USERS-F. EXIT.
032100*
032200 2441-LIST-NEXT-I.
032300     READ USERMAS NEXT RECORD
032400        AT END
032500           SET WS-EOF TO TRUE
032600        NOT AT END
032700           MOVE USER-ID          TO ILL-USER-ID
032800           MOVE USER-NAME        TO ILL-USER-NAME
032900           MOVE USER-LOAN-COUNT  TO ILL-LOAN-COUNT
033000           WRITE REG-OUTREP FROM IMP-LIST-LINE
033100           ADD 1 TO TOT-TRAN-APPLIED
033200     END-READ.
033300 2441-LIST-NEXT-F. EXIT.
033400*
033500*-----------------------------------------------------------------
033520*    9999-FINAL PRINTS JOB-STATISTIC COUNTS TO SYSOUT FOR
033540*    OPERATIONS TO BALANCE THE RUN, THEN CLOSES ALL THREE FILES.
033600 9999-FINAL-I.
033700     DISPLAY '**********************************************'.
033800     MOVE TOT-TRAN-READ    TO WS-FORMATO-PRINT.
033900     DISPLAY 'TOTAL TRANSACTIONS READ    : ' WS-FORMATO-PRINT.
034000     MOVE TOT-TRAN-ERRORS  TO WS-FORMATO-PRINT.
034100     DISPLAY 'TOTAL TRANSACTIONS IN ERROR: ' WS-FORMATO-PRINT.
034200     MOVE TOT-TRAN-APPLIED TO WS-FORMATO-PRINT.
034300     DISPLAY 'TOTAL TRANSACTIONS APPLIED : ' WS-FORMATO-PRINT.
034400*
034500     CLOSE USTRN.
034600     CLOSE USERMAS.
034700     CLOSE OUTREP.
034800 9999-FINAL-F. EXIT.
