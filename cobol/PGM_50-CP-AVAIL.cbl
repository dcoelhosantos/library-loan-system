000100*****************************************************************
000200*    COPY AVAIL  -  BOOK AVAILABILITY LISTING LINE (DDLISTA)    *
000300*    =======================================================   *
000400*    01 REG-AVAIL-LINE IS ONE PRINT LINE OF THE BOOK            *
000500*    AVAILABILITY REPORT PRODUCED BY PGMAVRPT - ONE LINE PER    *
000600*    TITLE ON THE BOOK MASTER, NO CONTROL BREAK, NO TOTALS.     *
000700*-----------------------------------------------------------   *
000800*    CHANGE LOG                                                 *
000900*    DATE     BY   TICKET     DESCRIPTION                       *
001000*    -------- ---- ---------- ------------------------------    *
001100*    05/11/88 RWH  LIB-0008   ORIGINAL LAYOUT                    *
001200*    09/03/98 JLT  LIB-0168   Y2K REVIEW - NO DATE FIELDS HERE,  *
001300*                             NO CHANGE REQUIRED, SIGNED OFF     *
001400*****************************************************************
001500*
001600 01  REG-AVAIL-LINE.
001700     03  AVL-BOOK-ISBN               PIC X(20).
001800     03  AVL-BOOK-TITLE               PIC X(80).
001900     03  AVL-BOOK-TYPE                PIC X(09).
002000     03  AVL-AVAILABILITY             PIC X(30).
002100     03  FILLER                       PIC X(02).
