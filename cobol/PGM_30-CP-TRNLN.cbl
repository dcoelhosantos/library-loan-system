000100*****************************************************************
000200*    COPY TRNLN  -  LOAN MOVEMENT TRANSACTION (DDLNTRN)         *
000300*    =======================================================   *
000400*    01 REG-TRN-LOAN IS ONE INPUT TRANSACTION READ BY PGMLNMOV. *
000500*    TPR-TRANS-TYPE DRIVES WHICH MOVEMENT IS TAKEN:             *
000600*        PR = CREATE LOAN                                       *
000700*        DV = RETURN LOAN                                       *
000800*    TPR-LOAN-PERIOD-DAYS = ZERO ON A PR MEANS "USE THE SHOP  *
000900*    DEFAULT LOAN PERIOD" (SEE WS-DEFAULT-PERIOD IN PGMLNMOV).*
001000*-----------------------------------------------------------   *
001100*    CHANGE LOG                                                 *
001200*    DATE     BY   TICKET     DESCRIPTION                       *
001300*    -------- ---- ---------- ------------------------------    *
001400*    04/02/87 RWH  LIB-0006   ORIGINAL LAYOUT                    *
001500*    07/22/91 CDM  LIB-0061   ADDED TPR-LOAN-ID FOR RETURNS      *
001600*    02/14/94 CDM  LIB-0106   ADDED TPR-LOAN-PERIOD-DAYS OVERRIDE*
001700*    09/03/98 JLT  LIB-0167   Y2K REVIEW - DATE ALREADY CCYY,    *
001800*                             NO CHANGE REQUIRED, SIGNED OFF     *
001900*****************************************************************
002000*
002100 01  REG-TRN-LOAN.
002200     03  TPR-TRANS-TYPE              PIC X(02).
002300     03  TPR-USER-ID                  PIC X(20).
002400     03  TPR-BOOK-ISBN                PIC X(20).
002500     03  TPR-LOAN-ID                  PIC X(36).
002600     03  TPR-TRANS-DATE               PIC 9(08).
002700     03  TPR-TRANS-DATE-PARTS REDEFINES TPR-TRANS-DATE.
002800         05  TPR-DATE-CCYY                PIC 9(04).
002900         05  TPR-DATE-MM                   PIC 9(02).
003000         05  TPR-DATE-DD                   PIC 9(02).
003100     03  TPR-LOAN-PERIOD-DAYS         PIC 9(04).
003200     03  FILLER                       PIC X(10).
