000100*****************************************************************
000200*    COPY LOAN  -  LAYOUT OF THE LOAN MASTER FILE (DDLOANM)     *
000300*    =======================================================   *
000400*    01 REG-LOAN-MASTER IS THE FIXED RECORD KEPT ON THE         *
000500*    INDEXED LOAN MASTER, KEYED ON LOAN-ID.  ONE ROW PER LOAN   *
000600*    TRANSACTION, OPEN OR CLOSED (RETURNED).                    *
000700*    THE THREE DATE FIELDS EACH CARRY A CCYYMMDD REDEFINES SO   *
000800*    THE DUE-DATE ARITHMETIC PARAGRAPH IN PGMLNMOV CAN GET AT   *
000900*    THE YEAR / MONTH / DAY PIECES WITHOUT UNSTRING.            *
001000*-----------------------------------------------------------   *
001100*    CHANGE LOG                                                 *
001200*    DATE     BY   TICKET     DESCRIPTION                       *
001300*    -------- ---- ---------- ------------------------------    *
001400*    04/02/87 RWH  LIB-0005   ORIGINAL LAYOUT                    *
001500*    07/22/91 CDM  LIB-0060   ADDED LOAN-RETURNED-FLAG 88S       *
001600*    02/14/94 CDM  LIB-0105   ADDED CCYYMMDD REDEFINES ON EACH   *
001700*                             DATE FOR DUE-DATE ARITHMETIC       *
001800*    09/03/98 JLT  LIB-0167   Y2K REVIEW - DATES ALREADY CCYY,   *
001900*                             NO WINDOWING LOGIC PRESENT, OK     *
002000*****************************************************************
002100*
002200 01  REG-LOAN-MASTER.
002300     03  LOAN-ID                     PIC X(36).
002400     03  LOAN-USER-ID                 PIC X(20).
002500     03  LOAN-BOOK-ISBN               PIC X(20).
002600     03  LOAN-DATE                    PIC 9(08).
002700     03  LOAN-DATE-PARTS REDEFINES LOAN-DATE.
002800         05  LOAN-DATE-CCYY               PIC 9(04).
002900         05  LOAN-DATE-MM                  PIC 9(02).
003000         05  LOAN-DATE-DD                  PIC 9(02).
003100     03  LOAN-DUE-DATE                PIC 9(08).
003200     03  LOAN-DUE-DATE-PARTS REDEFINES LOAN-DUE-DATE.
003300         05  LOAN-DUE-CCYY                 PIC 9(04).
003400         05  LOAN-DUE-MM                    PIC 9(02).
003500         05  LOAN-DUE-DD                    PIC 9(02).
003600     03  LOAN-RETURN-DATE             PIC 9(08).
003700     03  LOAN-RETURN-DATE-PARTS REDEFINES LOAN-RETURN-DATE.
003800         05  LOAN-RET-CCYY                 PIC 9(04).
003900         05  LOAN-RET-MM                    PIC 9(02).
004000         05  LOAN-RET-DD                    PIC 9(02).
004100     03  LOAN-RETURNED-FLAG           PIC X(01).
004200         88  LOAN-IS-RETURNED                VALUE 'Y'.
004300         88  LOAN-IS-PENDING                  VALUE 'N'.
004400     03  FILLER                       PIC X(19).
