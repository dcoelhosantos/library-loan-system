000100*****************************************************************
000200*    COPY TRNBK  -  BOOK MAINTENANCE TRANSACTION (DDBKTRN)      *
000300*    =======================================================   *
000400*    01 REG-TRN-BOOK IS ONE INPUT TRANSACTION READ BY PGMBKMNT. *
000500*    TLB-TRANS-TYPE DRIVES WHICH MAINTENANCE ACTION IS TAKEN:   *
000600*        AL = REGISTER NEW BOOK                                 *
000700*        MO = UPDATE EXISTING BOOK                               *
000800*        BA = DELETE (WITHDRAW) BOOK                             *
000900*        CO = FIND / DISPLAY BOOK                                *
000950*        LI = LIST ALL BOOKS ON THE MASTER                       *
001000*-----------------------------------------------------------   *
001100*    CHANGE LOG                                                 *
001200*    DATE     BY   TICKET     DESCRIPTION                       *
001300*    -------- ---- ---------- ------------------------------    *
001400*    03/12/86 RWH  LIB-0002   ORIGINAL LAYOUT                    *
001500*    11/04/89 RWH  LIB-0037   ADDED TLB-BOOK-TYPE                *
001600*    02/14/94 CDM  LIB-0103   ADDED EDITED COPY-COUNT REDEFINES  *
001700*    09/03/98 JLT  LIB-0166   Y2K REVIEW - NO DATE FIELDS HERE,  *
001800*                             NO CHANGE REQUIRED, SIGNED OFF     *
001850*    06/02/04 JLT  LIB-0222   ADDED LI TRANS TYPE FOR LIST-ALL,  *
001860*                             SEE PGMBKMNT 2450-LIST-BOOKS       *
001900*****************************************************************
002000*
002100 01  REG-TRN-BOOK.
002200     03  TLB-TRANS-TYPE              PIC X(02).
002300     03  TLB-BOOK-ISBN                PIC X(20).
002400     03  TLB-BOOK-TITLE               PIC X(80).
002500     03  TLB-BOOK-AUTHOR              PIC X(60).
002600     03  TLB-BOOK-TYPE                PIC X(01).
002700     03  TLB-BOOK-TOTAL-COPIES        PIC 9(04).
002800     03  TLB-TOTAL-EDIT REDEFINES TLB-BOOK-TOTAL-COPIES
002900                                      PIC ZZZ9.
003000     03  FILLER                       PIC X(23).
