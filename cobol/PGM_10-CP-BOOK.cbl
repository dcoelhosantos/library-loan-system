000100*****************************************************************
000200*    COPY BOOK  -  LAYOUT OF THE BOOK MASTER FILE (DDBOOKM)     *
000300*    =======================================================   *
000400*    01 REG-BOOK-MASTER  IS THE FIXED RECORD KEPT ON THE        *
000500*    INDEXED BOOK MASTER, KEYED ON BOOK-ISBN.  ONE ROW PER      *
000600*    TITLE HELD BY THE LIBRARY, PHYSICAL OR DIGITAL.            *
000700*-----------------------------------------------------------   *
000800*    CHANGE LOG                                                 *
000900*    DATE     BY   TICKET     DESCRIPTION                       *
001000*    -------- ---- ---------- ------------------------------    *
001100*    03/12/86 RWH  LIB-0001   ORIGINAL LAYOUT - CIRC SYSTEM      *
001200*    11/04/89 RWH  LIB-0037   ADDED BOOK-TYPE FOR DIGITAL LOAN   *
001300*    07/22/91 CDM  LIB-0058   WIDENED BOOK-TITLE TO 80 BYTES     *
001400*    02/14/94 CDM  LIB-0102   ADDED DUMP-VIEW REDEFINES BELOW    *
001500*    09/03/98 JLT  LIB-0166   Y2K REVIEW - NO DATE FIELDS HERE,  *
001600*                             NO CHANGE REQUIRED, SIGNED OFF     *
001700*    05/19/03 JLT  LIB-0210   REPAGINATED COMMENTS FOR AUDIT     *
001800*****************************************************************
001900*
002000 01  REG-BOOK-MASTER.
002100     03  BOOK-ISBN                  PIC X(20).
002200     03  BOOK-TITLE                 PIC X(80).
002300     03  BOOK-AUTHOR                PIC X(60).
002400     03  BOOK-TYPE                  PIC X(01).
002500         88  BOOK-IS-PHYSICAL              VALUE 'P'.
002600         88  BOOK-IS-DIGITAL               VALUE 'D'.
002700     03  BOOK-TOTAL-COPIES          PIC 9(04).
002800     03  BOOK-AVAIL-COPIES          PIC 9(04).
002900     03  FILLER                     PIC X(11).
003000*
003100*    ALTERNATE DUMP VIEW OF THE MASTER, USED BY THE ERROR AND
003200*    LISTING PARAGRAPHS TO SPLIT THE KEY FROM THE REMAINDER OF
003300*    THE ROW WITHOUT RE-REFERENCING EACH ELEMENTARY FIELD.
003400 01  REG-BOOK-MASTER-DUMP REDEFINES REG-BOOK-MASTER.
003500     03  BKD-KEY-AREA                PIC X(20).
003600     03  BKD-DATA-AREA                PIC X(160).
