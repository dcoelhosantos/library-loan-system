000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMAVRPT.
000300 AUTHOR. R W HARGROVE.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 05/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMAVRPT  -  BOOK AVAILABILITY LISTING                      *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    SEQUENTIAL PASS OF THE ENTIRE BOOK MASTER, ONE PRINT LINE   *
001300*    PER TITLE, SHOWING HOW MANY COPIES ARE FREE TO LOAN.  NO    *
001400*    CONTROL BREAK AND NO TOTAL LINE - THIS IS A FLAT LISTING,   *
001500*    MODELED ON THE SHOP'S DDLISTA-STYLE REPORTS.                *
001600*    AVAILABILITY IS SHOWN AS:                                   *
001700*        PHYSICAL BOOK, 0 AVAILABLE  -  'NONE AVAILABLE'         *
001800*        PHYSICAL BOOK, N AVAILABLE  -  'N OF T AVAILABLE'       *
001900*        DIGITAL BOOK                -  'ALWAYS AVAILABLE'       *
002000*    (A DIGITAL TITLE HAS NO PHYSICAL COPY LIMIT - SEE THE       *
002100*    BOOK-IS-DIGITAL 88 ON THE BOOK MASTER LAYOUT.)               *
002200*-----------------------------------------------------------   *
002300*    CHANGE LOG                                                 *
002400*    DATE     BY   TICKET     DESCRIPTION                       *
002500*    -------- ---- ---------- ------------------------------    *
002600*    05/11/88 RWH  LIB-0013   ORIGINAL PROGRAM                  *
002700*    09/03/98 JLT  LIB-0172   Y2K REVIEW - NO DATE FIELDS ON     *
002800*                             THIS REPORT, NO CHANGE REQUIRED    *
002900*    05/19/03 JLT  LIB-0215   ADDED DIGITAL-BOOK "ALWAYS         *
003000*                             AVAILABLE" LINE PER LIB-0209 AUDIT *
003050*    06/09/04 JLT  LIB-0226   UNION CATALOG FEED WANTS TYPE AND  *
003060*                             AVAILABILITY IN ITS OWN LEGEND -   *
003070*                             FISICO/DIGITAL, XX/XX DISPONIVEIS, *
003080*                             SEMPRE DISPONIVEL.  WAS STILL      *
003090*                             ENGLISH FROM THE LIB-0215 CHANGE.  *
003100*****************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BOOKMAS  ASSIGN TO DDBOOKM
004100     ORGANIZATION IS INDEXED
004200     ACCESS MODE  IS DYNAMIC
004300     RECORD KEY   IS BOOK-ISBN
004400     FILE STATUS  IS FS-BOOKM.
004500*
004600     SELECT AVRPT    ASSIGN TO DDLISTA
004700     FILE STATUS  IS FS-AVRPT.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  BOOKMAS
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500     COPY PGM_10-CP-BOOK.
005600*
005700 FD  AVRPT
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000     COPY PGM_50-CP-AVAIL.
006100*
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400 77  FS-BOOKM            PIC XX          VALUE SPACES.
006500 77  FS-AVRPT            PIC XX          VALUE SPACES.
006600*
006700 77  WS-STATUS-FIN       PIC X.
006800     88  WS-EOF                        VALUE 'Y'.
006900     88  WS-NOT-EOF                    VALUE 'N'.
007000*
007100 77  TOT-BOOKS-READ      PIC S9(05) COMP VALUE ZERO.
007200 77  TOT-LINES-PRINTED   PIC S9(05) COMP VALUE ZERO.
007300 77  WS-FORMATO-PRINT    PIC ZZZZ9       VALUE ZEROES.
007400*
007500*----------- EDITED VIEW FOR COPIES-AVAILABLE TEXT --------------
007600 01  WS-COPIES-DISPLAY.
007700     03  WS-COPIES-NUM       PIC 9(04) VALUE ZERO.
007800     03  FILLER              PIC X(01).
007900 01  WS-COPIES-DISPLAY-EDIT REDEFINES WS-COPIES-DISPLAY.
008000     03  WS-COPIES-EDIT      PIC ZZZ9.
008100     03  FILLER              PIC X(01).
008200*
008300 01  WS-TOTAL-DISPLAY.
008400     03  WS-TOTAL-NUM        PIC 9(04) VALUE ZERO.
008500     03  FILLER              PIC X(01).
008600 01  WS-TOTAL-DISPLAY-EDIT REDEFINES WS-TOTAL-DISPLAY.
008700     03  WS-TOTAL-EDIT       PIC ZZZ9.
008800     03  FILLER              PIC X(01).
008900*
009000*----------- REPORT HEADING LINES --------------------------------
009100 77  IMP-RPT-TITLE       PIC X(40)       VALUE
009200               'BOOK AVAILABILITY LISTING'.
009300*
009400 01  IMP-SUBHEADING.
009500     03  FILLER              PIC X(03)   VALUE ' | '.
009600     03  IMP-ISBN-HDR        PIC X(20)   VALUE 'ISBN'.
009700     03  FILLER              PIC X(03)   VALUE ' | '.
009800     03  IMP-TITLE-HDR       PIC X(40)   VALUE 'TITLE'.
009900     03  FILLER              PIC X(03)   VALUE ' | '.
010000     03  IMP-AVAIL-HDR       PIC X(30)   VALUE 'AVAILABILITY'.
010100     03  FILLER              PIC X(03)   VALUE ' | '.
010200*
010300 PROCEDURE DIVISION.
010400*
010500 MAIN-PROGRAM-I.
010600     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
010700     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
010800                                 UNTIL WS-EOF.
010900     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
011000 MAIN-PROGRAM-F. GOBACK.
011100*
011200*-----------------------------------------------------------------
011210*    1000-INITIALIZE OPENS THE BOOK MASTER INPUT AND THE DDLISTA
011220*    OUTPUT, PRINTS THE TITLE AND SUBHEADING ONCE, AND POSITIONS
011230*    THE BOOK MASTER AT LOW-VALUES FOR A FULL SEQUENTIAL PASS.
011300 1000-INITIALIZE-I.
011400     SET WS-NOT-EOF TO TRUE.
011500*
011600     OPEN INPUT BOOKMAS.
011700     IF FS-BOOKM IS NOT EQUAL '00'
011800        DISPLAY '* ERROR OPENING BOOKMAS = ' FS-BOOKM
011900        SET WS-EOF TO TRUE
012000     END-IF.
012100*
012200     OPEN OUTPUT AVRPT.
012300     IF FS-AVRPT IS NOT EQUAL '00'
012400        DISPLAY '* ERROR OPENING AVRPT = ' FS-AVRPT
012500        SET WS-EOF TO TRUE
012600     END-IF.
012700*
012800     IF NOT WS-EOF
012900        WRITE REG-AVAIL-LINE FROM IMP-RPT-TITLE
013000        WRITE REG-AVAIL-LINE FROM IMP-SUBHEADING
013100     END-IF.
013200*
013300     MOVE LOW-VALUES TO BOOK-ISBN.
013400     START BOOKMAS KEY IS NOT LESS THAN BOOK-ISBN
013500        INVALID KEY
013600           SET WS-EOF TO TRUE.
013700*
013800     PERFORM 2100-READ-BOOK-I THRU 2100-READ-BOOK-F.
013900 1000-INITIALIZE-F. EXIT.
014000*
014100*-----------------------------------------------------------------
014110*    2000-PROCESS DRIVES THE MAIN LOOP - ONE AVAILABILITY LINE
014120*    PER BOOK MASTER RECORD, THEN READ AHEAD FOR THE NEXT ONE.
014200 2000-PROCESS-I.
014300     PERFORM 2200-BUILD-LINE-I THRU 2200-BUILD-LINE-F.
014400     PERFORM 2100-READ-BOOK-I  THRU 2100-READ-BOOK-F.
014500 2000-PROCESS-F. EXIT.
014600*
014700*-----------------------------------------------------------------
014710*    2100-READ-BOOK IS THE READ-AHEAD USED BY BOTH INITIALIZE AND
014720*    PROCESS - NO SELECTION CRITERIA, EVERY BOOK ON FILE PRINTS.
014800 2100-READ-BOOK-I.
014900     READ BOOKMAS NEXT RECORD
015000        AT END
015100           SET WS-EOF TO TRUE
015200        NOT AT END
015300           ADD 1 TO TOT-BOOKS-READ
015400     END-READ.
015500 2100-READ-BOOK-F. EXIT.
015600*
015700*-----------------------------------------------------------------
015800*    2200-BUILD-LINE - FORMAT AND WRITE ONE AVAILABILITY LINE.
015820*    BOOK-TYPE AND AVAILABILITY ARE DISPLAYED PER THE UNION       *
015840*    CATALOG'S OWN LEGEND (FISICO/DIGITAL, xx/xx DISPONIVEIS) -   *
015860*    LEAVE AS-IS EVEN THOUGH THE REST OF THE SHOP IS ENGLISH.     *
015880*    LIB-0226.
015900 2200-BUILD-LINE-I.
016000     MOVE BOOK-ISBN  TO AVL-BOOK-ISBN.
016100     MOVE BOOK-TITLE TO AVL-BOOK-TITLE.
016200*
016300     IF BOOK-IS-DIGITAL
016400        MOVE 'DIGITAL'            TO AVL-BOOK-TYPE
016500        MOVE 'Sempre disponivel'  TO AVL-AVAILABILITY
016600     ELSE
016700        MOVE 'FISICO' TO AVL-BOOK-TYPE
017100        MOVE BOOK-AVAIL-COPIES  TO WS-COPIES-NUM
017200        MOVE BOOK-TOTAL-COPIES  TO WS-TOTAL-NUM
017300        STRING WS-COPIES-EDIT DELIMITED BY SIZE
017400               '/'            DELIMITED BY SIZE
017500               WS-TOTAL-EDIT  DELIMITED BY SIZE
017600               ' disponiveis' DELIMITED BY SIZE
017700               INTO AVL-AVAILABILITY
017900     END-IF.
018000*
018100     WRITE REG-AVAIL-LINE.
018200     ADD 1 TO TOT-LINES-PRINTED.
018300 2200-BUILD-LINE-F. EXIT.
018400*
018500*-----------------------------------------------------------------
018510*    9999-FINAL DISPLAYS JOB STATISTICS TO SYSOUT AND CLOSES BOTH
018520*    FILES - THIS REPORT CARRIES NO TOTAL LINE OF ITS OWN, PER
018530*    THE ORIGINAL LIB-0013 SPEC.
018600 9999-FINAL-I.
018700     DISPLAY '**********************************************'.
018800     MOVE TOT-BOOKS-READ    TO WS-FORMATO-PRINT.
018900     DISPLAY 'TOTAL BOOKS READ    : ' WS-FORMATO-PRINT.
019000     MOVE TOT-LINES-PRINTED TO WS-FORMATO-PRINT.
019100     DISPLAY 'TOTAL LINES PRINTED : ' WS-FORMATO-PRINT.
019200*
019300     CLOSE BOOKMAS.
019400     CLOSE AVRPT.
019500 9999-FINAL-F. EXIT.
