000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLNRPT.
000300 AUTHOR. C D MORALES.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 06/03/1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMLNRPT  -  LOAN COUNT PER BOOK SUMMARY REPORT             *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    * READS THE ENTIRE LOAN MASTER (OPEN AND CLOSED LOANS)      *
001300*      AND ACCUMULATES A COUNT OF LOANS PER BOOK ISBN INTO       *
001400*      WS-LOAN-COUNT-TABLE, THE TITLE COMING FROM THE FIRST      *
001500*      MATCHING LOAN ENCOUNTERED FOR THAT BOOK.                  *
001600*    * THE TABLE IS THEN SORTED DESCENDING BY LOAN COUNT USING   *
001700*      A HAND-CODED BUBBLE SORT - THE SHOP'S COMPILER HAS NO     *
001800*      SORT VERB AVAILABLE TO A WORKING-STORAGE TABLE, AND THIS  *
001900*      REPORT DOES NOT JUSTIFY A UTILITY SORT STEP IN THE JCL.   *
002000*    * IF NO LOANS EXIST AT ALL, THE REPORT PRINTS A SINGLE      *
002100*      "NO LOANS ON FILE" LINE AND NO DETAIL.                    *
002200*    * TABLE IS SIZED TO 500 DISTINCT BOOKS (SEE LIB-0210 ON     *
002300*      COPY LNRPT) - A RUN AGAINST A LARGER CATALOG WOULD NEED   *
002400*      THE TABLE ENLARGED AND THE PROGRAM RECOMPILED.            *
002500*-----------------------------------------------------------   *
002600*    CHANGE LOG                                                 *
002700*    DATE     BY   TICKET     DESCRIPTION                       *
002800*    -------- ---- ---------- ------------------------------    *
002900*    06/03/88 RWH  LIB-0014   ORIGINAL PROGRAM                  *
003000*    02/14/94 CDM  LIB-0111   REWORKED TABLE SEARCH TO SET       *
003100*                             SEARCH-INDEX FLAG INSTEAD OF GO TO *
003200*    09/03/98 JLT  LIB-0173   Y2K REVIEW - NO DATE FIELDS ON     *
003300*                             THIS REPORT, NO CHANGE REQUIRED    *
003400*    05/19/03 JLT  LIB-0216   TABLE ENLARGED TO 500, SEE COPY    *
003500*                             LNRPT CHANGE LOG LIB-0210          *
003550*    06/02/04 JLT  LIB-0223   REPORT SPEC CALLS FOR A SYSTEM-     *
003560*                             WIDE LOAN TOTAL AHEAD OF THE        *
003570*                             DETAIL - WE WERE ONLY PRINTING THE  *
003580*                             TITLE LINE, TOT-LOANS-READ NEVER    *
003590*                             REACHED THE REPORT ITSELF.  NOW     *
003595*                             WRITTEN VIA REG-LOAN-RPT-TOTAL,     *
003597*                             ZERO-LOAN RUNS INCLUDED.            *
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LOANMAS  ASSIGN TO DDLOANM
004600     ORGANIZATION IS INDEXED
004700     ACCESS MODE  IS DYNAMIC
004800     RECORD KEY   IS LOAN-ID
004900     FILE STATUS  IS FS-LOANM.
005000*
005100     SELECT BOOKMAS  ASSIGN TO DDBOOKM
005200     ORGANIZATION IS INDEXED
005300     ACCESS MODE  IS DYNAMIC
005400     RECORD KEY   IS BOOK-ISBN
005500     FILE STATUS  IS FS-BOOKM.
005600*
005700     SELECT LNRPT    ASSIGN TO DDLNRPT
005800     FILE STATUS  IS FS-LNRPT.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  LOANMAS
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600     COPY PGM_30-CP-LOAN.
006700*
006800 FD  BOOKMAS
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100     COPY PGM_10-CP-BOOK.
007200*
007300 FD  LNRPT
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600     COPY PGM_60-CP-LNRPT.
007700*
007800 WORKING-STORAGE SECTION.
007900*=======================*
008000 77  FS-LOANM            PIC XX          VALUE SPACES.
008100 77  FS-BOOKM            PIC XX          VALUE SPACES.
008200 77  FS-LNRPT            PIC XX          VALUE SPACES.
008300*
008400 77  WS-STATUS-FIN       PIC X.
008500     88  WS-EOF                        VALUE 'Y'.
008600     88  WS-NOT-EOF                    VALUE 'N'.
008700*
008800 77  TOT-LOANS-READ       PIC S9(06) COMP VALUE ZERO.
008900 77  TOT-BOOKS-ON-TABLE   PIC S9(04) COMP VALUE ZERO.
009000 77  WS-FORMATO-PRINT     PIC ZZZZZ9      VALUE ZEROES.
009100*
009200*----------- TABLE SEARCH / SORT WORK AREAS -----------------------
009300 77  WS-SEARCH-FOUND      PIC X(01)   VALUE 'N'.
009400     88  WS-ENTRY-FOUND                 VALUE 'Y'.
009500     88  WS-ENTRY-NOT-FOUND             VALUE 'N'.
009600 77  WS-SEARCH-TARGET     PIC 9(04) COMP VALUE ZERO.
009700*
009800 77  WS-SORT-SWAPPED      PIC X(01)   VALUE 'N'.
009900     88  WS-SORT-DID-SWAP               VALUE 'Y'.
010000     88  WS-SORT-NO-SWAP                 VALUE 'N'.
010100 77  WS-SORT-BOTTOM        PIC S9(04) COMP VALUE ZERO.
010200 77  WS-SORT-HOLD-ISBN     PIC X(20).
010300 77  WS-SORT-HOLD-TITLE    PIC X(80).
010400 77  WS-SORT-HOLD-COUNT    PIC S9(06) COMP.
010500*
010600*----------- EDITED VIEW FOR LOAN-COUNT DISPLAY ------------------
010700 01  WS-LOANCT-DISPLAY.
010800     03  WS-LOANCT-NUM       PIC 9(06) VALUE ZERO.
010900     03  FILLER              PIC X(01).
011000 01  WS-LOANCT-DISPLAY-EDIT REDEFINES WS-LOANCT-DISPLAY.
011100     03  WS-LOANCT-EDIT      PIC Z(05)9.
011200     03  FILLER              PIC X(01).
011300*
011400*----------- REPORT HEADING / MESSAGE LINES ----------------------
011500 77  IMP-RPT-TITLE       PIC X(40)       VALUE
011600               'LOAN COUNT PER BOOK - DESCENDING'.
011700*
011800 01  IMP-SUBHEADING.
011900     03  FILLER              PIC X(03)   VALUE ' | '.
012000     03  IMP-ISBN-HDR        PIC X(20)   VALUE 'ISBN'.
012100     03  FILLER              PIC X(03)   VALUE ' | '.
012200     03  IMP-TITLE-HDR       PIC X(50)   VALUE 'TITLE'.
012300     03  FILLER              PIC X(03)   VALUE ' | '.
012400     03  IMP-COUNT-HDR       PIC X(06)   VALUE 'LOANS'.
012500     03  FILLER              PIC X(03)   VALUE ' | '.
012600*
012700 01  IMP-DETAIL-LINE.
012800     03  FILLER              PIC X(03)   VALUE ' | '.
012900     03  IMP-ISBN            PIC X(20).
013000     03  FILLER              PIC X(03)   VALUE ' | '.
013100     03  IMP-TITLE           PIC X(50).
013200     03  FILLER              PIC X(03)   VALUE ' | '.
013300     03  IMP-COUNT           PIC Z(05)9.
013400     03  FILLER              PIC X(03)   VALUE ' | '.
013500*
013600 77  IMP-NO-LOANS-MSG    PIC X(40)       VALUE
013700               'NO LOANS ON FILE - NOTHING TO REPORT'.
013800*
013900 PROCEDURE DIVISION.
014000*
014010*-----------------------------------------------------------------
014020*    MAIN-PROGRAM - ACCUMULATE THE WHOLE LOAN MASTER INTO THE
014030*    TABLE, SORT IT, PRINT IT, THEN DISPLAY JOB STATISTICS.
014100 MAIN-PROGRAM-I.
014200     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
014300     PERFORM 2000-ACCUMULATE-I  THRU 2000-ACCUMULATE-F
014400                                 UNTIL WS-EOF.
014500     PERFORM 3000-SORT-TABLE-I  THRU 3000-SORT-TABLE-F.
014600     PERFORM 4000-PRINT-RPT-I   THRU 4000-PRINT-RPT-F.
014700     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
014800 MAIN-PROGRAM-F. GOBACK.
014900*
015000*-----------------------------------------------------------------
015010*    1000-INITIALIZE OPENS ALL THREE FILES AND PRIMES THE READ-
015020*    AHEAD ON LOANMAS - TOT-LOANS-READ STARTS ACCUMULATING HERE.
015100 1000-INITIALIZE-I.
015200     SET WS-NOT-EOF TO TRUE.
015300     MOVE ZERO TO LCT-ENTRY-CNT.
015400*
015500     OPEN INPUT LOANMAS.
015600     IF FS-LOANM IS NOT EQUAL '00'
015700        DISPLAY '* ERROR OPENING LOANMAS = ' FS-LOANM
015800        SET WS-EOF TO TRUE
015900     END-IF.
016000*
016100     OPEN INPUT BOOKMAS.
016200     IF FS-BOOKM IS NOT EQUAL '00'
016300        DISPLAY '* ERROR OPENING BOOKMAS = ' FS-BOOKM
016400        SET WS-EOF TO TRUE
016500     END-IF.
016600*
016700     OPEN OUTPUT LNRPT.
016800     IF FS-LNRPT IS NOT EQUAL '00'
016900        DISPLAY '* ERROR OPENING LNRPT = ' FS-LNRPT
017000        SET WS-EOF TO TRUE
017100     END-IF.
017200*
017300     PERFORM 2100-READ-LOAN-I THRU 2100-READ-LOAN-F.
017400 1000-INITIALIZE-F. EXIT.
017500*
017600*-----------------------------------------------------------------
017700 2000-ACCUMULATE-I.
017800     PERFORM 2200-POST-TO-TABLE-I THRU 2200-POST-TO-TABLE-F.
017900     PERFORM 2100-READ-LOAN-I     THRU 2100-READ-LOAN-F.
018000 2000-ACCUMULATE-F. EXIT.
018100*
018200*-----------------------------------------------------------------
018300 2100-READ-LOAN-I.
018400     READ LOANMAS NEXT RECORD
018500        AT END
018600           SET WS-EOF TO TRUE
018700        NOT AT END
018800           ADD 1 TO TOT-LOANS-READ
018900     END-READ.
019000 2100-READ-LOAN-F. EXIT.
019100*
019200*-----------------------------------------------------------------
019300*    2200-POST-TO-TABLE - SEARCH THE TABLE FOR THIS BOOK'S ISBN.
019400*    FOUND - BUMP ITS COUNT.  NOT FOUND - ADD A NEW ENTRY.
019500 2200-POST-TO-TABLE-I.
019600     PERFORM 2210-SEARCH-TABLE-I THRU 2210-SEARCH-TABLE-F.
019700*
019800     IF WS-ENTRY-FOUND
019900        ADD 1 TO LCT-BOOK-COUNT(WS-SEARCH-TARGET)
020000     ELSE
020100        PERFORM 2220-ADD-NEW-ENTRY-I THRU 2220-ADD-NEW-ENTRY-F
020200     END-IF.
020300 2200-POST-TO-TABLE-F. EXIT.
020400*
020500*-----------------------------------------------------------------
020600*    2220-ADD-NEW-ENTRY - FIRST TIME THIS ISBN IS SEEN, LOOK UP
020700*    THE BOOK TITLE ON THE BOOK MASTER AND START ITS COUNT AT 1.
020800*    IF THE BOOK IS SOMEHOW NO LONGER ON THE BOOK MASTER, CARRY
020900*    THE ISBN AS THE TITLE SO THE ROW IS STILL COUNTED.
021000 2220-ADD-NEW-ENTRY-I.
021100     ADD 1 TO LCT-ENTRY-CNT.
021200     MOVE LOAN-BOOK-ISBN TO LCT-BOOK-ISBN(LCT-ENTRY-CNT).
021300     MOVE 1              TO LCT-BOOK-COUNT(LCT-ENTRY-CNT).
021400     MOVE LCT-ENTRY-CNT  TO TOT-BOOKS-ON-TABLE.
021500*
021600     MOVE LOAN-BOOK-ISBN TO BOOK-ISBN.
021700     READ BOOKMAS
021800        INVALID KEY
021900           MOVE LOAN-BOOK-ISBN TO LCT-BOOK-TITLE(LCT-ENTRY-CNT)
022000        NOT INVALID KEY
022100           MOVE BOOK-TITLE TO LCT-BOOK-TITLE(LCT-ENTRY-CNT)
022200     END-READ.
022300 2220-ADD-NEW-ENTRY-F. EXIT.
022400*
022500*-----------------------------------------------------------------
022600*    2210-SEARCH-TABLE - A STRAIGHT SEQUENTIAL SEARCH, THE TABLE
022700*    NEVER GROWS PAST 500 ENTRIES SO A LINEAR SCAN IS FAST ENOUGH.
022800 2210-SEARCH-TABLE-I.
022900     SET WS-ENTRY-NOT-FOUND TO TRUE.
023000     SET LCT-IX TO 1.
023100*
023200     PERFORM 2211-SEARCH-NEXT-I THRU 2211-SEARCH-NEXT-F
023300        UNTIL LCT-IX > LCT-ENTRY-CNT OR WS-ENTRY-FOUND.
023400 2210-SEARCH-TABLE-F. EXIT.
023500*
023600 2211-SEARCH-NEXT-I.
023700     IF LCT-BOOK-ISBN(LCT-IX) = LOAN-BOOK-ISBN
023800        SET WS-ENTRY-FOUND TO TRUE
023900        SET WS-SEARCH-TARGET TO LCT-IX
024000     ELSE
024100        SET LCT-IX UP BY 1
024200     END-IF.
024300 2211-SEARCH-NEXT-F. EXIT.
024400*
024500*-----------------------------------------------------------------
024600*    3000-SORT-TABLE - HAND-CODED STABLE DESCENDING BUBBLE SORT
024700*    OVER THE 1 .. TOT-BOOKS-ON-TABLE PORTION OF THE TABLE.
024800 3000-SORT-TABLE-I.
024900     IF TOT-BOOKS-ON-TABLE > 1
025000        MOVE TOT-BOOKS-ON-TABLE TO WS-SORT-BOTTOM
025100        PERFORM 3100-SORT-PASS-I THRU 3100-SORT-PASS-F
025200           UNTIL WS-SORT-BOTTOM = 1 OR WS-SORT-NO-SWAP
025300     END-IF.
025400 3000-SORT-TABLE-F. EXIT.
025500*
025600*-----------------------------------------------------------------
025700*    3100-SORT-PASS - ONE BUBBLE PASS OVER ENTRIES 1..WS-SORT-
025800*    BOTTOM, THEN THE PASS BOUNDARY IS SHORTENED BY ONE.
025900 3100-SORT-PASS-I.
026000     SET WS-SORT-NO-SWAP TO TRUE.
026100     SET LCT-IX TO 1.
026200*
026300     PERFORM 3110-SORT-COMPARE-I THRU 3110-SORT-COMPARE-F
026400        UNTIL LCT-IX >= WS-SORT-BOTTOM.
026500*
026600     SUBTRACT 1 FROM WS-SORT-BOTTOM.
026700 3100-SORT-PASS-F. EXIT.
026800*
026900 3110-SORT-COMPARE-I.
027000     IF LCT-BOOK-COUNT(LCT-IX) < LCT-BOOK-COUNT(LCT-IX + 1)
027100        PERFORM 3120-SORT-SWAP-I THRU 3120-SORT-SWAP-F
027200        SET WS-SORT-DID-SWAP TO TRUE
027300     END-IF.
027400     SET LCT-IX UP BY 1.
027500 3110-SORT-COMPARE-F. EXIT.
027600*
027700 3120-SORT-SWAP-I.
027800     MOVE LCT-BOOK-ISBN(LCT-IX)    TO WS-SORT-HOLD-ISBN.
027900     MOVE LCT-BOOK-TITLE(LCT-IX)   TO WS-SORT-HOLD-TITLE.
028000     MOVE LCT-BOOK-COUNT(LCT-IX)   TO WS-SORT-HOLD-COUNT.
028100*
028200     MOVE LCT-BOOK-ISBN(LCT-IX + 1)  TO LCT-BOOK-ISBN(LCT-IX).
028300     MOVE LCT-BOOK-TITLE(LCT-IX + 1) TO LCT-BOOK-TITLE(LCT-IX).
028400     MOVE LCT-BOOK-COUNT(LCT-IX + 1) TO LCT-BOOK-COUNT(LCT-IX).
028500*
028600     MOVE WS-SORT-HOLD-ISBN  TO LCT-BOOK-ISBN(LCT-IX + 1).
028700     MOVE WS-SORT-HOLD-TITLE TO LCT-BOOK-TITLE(LCT-IX + 1).
028800     MOVE WS-SORT-HOLD-COUNT TO LCT-BOOK-COUNT(LCT-IX + 1).
028900 3120-SORT-SWAP-F. EXIT.
029000*
029100*-----------------------------------------------------------------
029200*    4000-PRINT-RPT - WRITE HEADINGS, THEN ONE DETAIL LINE PER
029300*    TABLE ENTRY IN ITS NOW-SORTED ORDER, OR THE NO-LOANS
029400*    MESSAGE WHEN THE TABLE IS EMPTY.  THE TOTAL LINE IS WRITTEN
029420*    FIRST IN EVERY CASE, INCLUDING A ZERO-LOAN RUN, PER LIB-0223.
029500 4000-PRINT-RPT-I.
029550     MOVE TOT-LOANS-READ TO RPT-TOTAL-LOAN-COUNT.
029560     WRITE REG-LOAN-RPT-LINE FROM REG-LOAN-RPT-TOTAL.
029570*
029600     WRITE REG-LOAN-RPT-LINE FROM IMP-RPT-TITLE.
029700*
029800     IF TOT-BOOKS-ON-TABLE = ZERO
029900        WRITE REG-LOAN-RPT-LINE FROM IMP-NO-LOANS-MSG
030000     ELSE
030100        WRITE REG-LOAN-RPT-LINE FROM IMP-SUBHEADING
030200        SET LCT-IX TO 1
030300        PERFORM 4100-PRINT-DETAIL-I THRU 4100-PRINT-DETAIL-F
030400           UNTIL LCT-IX > TOT-BOOKS-ON-TABLE
030500     END-IF.
030600 4000-PRINT-RPT-F. EXIT.
030700*
030800 4100-PRINT-DETAIL-I.
030900     MOVE LCT-BOOK-ISBN(LCT-IX)  TO IMP-ISBN.
031000     MOVE LCT-BOOK-TITLE(LCT-IX) TO IMP-TITLE.
031100     MOVE LCT-BOOK-COUNT(LCT-IX) TO IMP-COUNT.
031200     WRITE REG-LOAN-RPT-LINE FROM IMP-DETAIL-LINE.
031300     SET LCT-IX UP BY 1.
031400 4100-PRINT-DETAIL-F. EXIT.
031500*
031600*-----------------------------------------------------------------
031700 9999-FINAL-I.
031800     DISPLAY '**********************************************'.
031900     MOVE TOT-LOANS-READ     TO WS-FORMATO-PRINT.
032000     DISPLAY 'TOTAL LOAN RECORDS READ : ' WS-FORMATO-PRINT.
032100     MOVE TOT-BOOKS-ON-TABLE TO WS-LOANCT-NUM.
032200     DISPLAY 'DISTINCT BOOKS ON REPORT: ' WS-LOANCT-EDIT.
032300*
032400     CLOSE LOANMAS.
032500     CLOSE BOOKMAS.
032600     CLOSE LNRPT.
032700 9999-FINAL-F. EXIT.
