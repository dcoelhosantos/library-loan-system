000100*****************************************************************
000200*    COPY TRNUS  -  BORROWER MAINTENANCE TRANSACTION (DDUSTRN)  *
000300*    =======================================================   *
000400*    01 REG-TRN-USER IS ONE INPUT TRANSACTION READ BY PGMUSRMT. *
000500*    TSO-TRANS-TYPE DRIVES WHICH MAINTENANCE ACTION IS TAKEN:   *
000600*        AL = REGISTER NEW BORROWER                             *
000700*        MO = UPDATE EXISTING BORROWER                          *
000800*        CO = FIND / DISPLAY BORROWER                           *
000900*        LI = LIST ALL BORROWERS (BODY OF RECORD NOT USED)      *
001000*-----------------------------------------------------------   *
001100*    CHANGE LOG                                                 *
001200*    DATE     BY   TICKET     DESCRIPTION                       *
001300*    -------- ---- ---------- ------------------------------    *
001400*    03/19/86 RWH  LIB-0004   ORIGINAL LAYOUT                    *
001500*    09/03/98 JLT  LIB-0166   Y2K REVIEW - NO DATE FIELDS HERE,  *
001600*                             NO CHANGE REQUIRED, SIGNED OFF     *
001700*****************************************************************
001800*
001900 01  REG-TRN-USER.
002000     03  TSO-TRANS-TYPE              PIC X(02).
002100     03  TSO-USER-ID                  PIC X(20).
002200     03  TSO-USER-NAME                PIC X(60).
002300     03  FILLER                       PIC X(08).
