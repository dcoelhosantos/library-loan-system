000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLNMOV.
000300 AUTHOR. R W HARGROVE.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMLNMOV  -  LOAN MOVEMENT (CREATE / RETURN) PROCESSING     *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    * READ LOAN MOVEMENT TRANSACTIONS (DDLNTRN).                *
001300*    * PR - CREATE A NEW LOAN.                                   *
001400*         - USER-ID AND BOOK-ISBN MUST NOT BE BLANK.             *
001500*         - USER MUST EXIST ON THE BORROWER MASTER.              *
001600*         - BOOK MUST EXIST ON THE BOOK MASTER AND HAVE AT       *
001700*           LEAST ONE AVAILABLE COPY (BOOK-AVAIL-COPIES > 0).    *
001800*         - DUE DATE = TRANSACTION DATE PLUS THE LOAN PERIOD -   *
001900*           TPR-LOAN-PERIOD-DAYS IF SUPPLIED, ELSE THE SHOP      *
002000*           DEFAULT PERIOD (SEE WS-DEFAULT-PERIOD).              *
002100*         - LOAN-ID IS BUILT FROM THE TRANSACTION DATE AND A     *
002200*           RUN SEQUENCE NUMBER, SEE 2415-BUILD-LOAN-ID.         *
002300*         - BOOK-AVAIL-COPIES IS DECREMENTED BY ONE AND THE      *
002400*           BORROWER'S USER-LOAN-COUNT INCREMENTED BY ONE.       *
002500*    * DV - RETURN AN EXISTING LOAN (TPR-LOAN-ID).                *
002600*         - LOAN MUST EXIST AND MUST NOT ALREADY BE RETURNED.    *
002700*         - RETURN DATE MUST NOT BE EARLIER THAN THE LOAN DATE.  *
002800*         - BOOK-AVAIL-COPIES IS INCREMENTED BY ONE (PHYSICAL     *
002900*           ONLY).  USER-LOAN-COUNT IS A HISTORY TOTAL AND IS    *
002950*           NEVER TOUCHED ON RETURN, SEE LIB-0225 BELOW.         *
003000*    * ALL DATE ARITHMETIC IS HAND CODED - MONTH-END AND LEAP    *
003100*      YEAR RULES FOLLOW THE SAME TEST THE SHOP USES ON THE      *
003200*      DEPOSIT-DATE EDIT IN PROGM08A.                            *
003300*    * ANY TRANSACTION THAT FAILS VALIDATION IS SKIPPED AND      *
003400*      LISTED ON DDSALID - IT DOES NOT STOP THE RUN.             *
003500*-----------------------------------------------------------   *
003600*    CHANGE LOG                                                 *
003700*    DATE     BY   TICKET     DESCRIPTION                       *
003800*    -------- ---- ---------- ------------------------------    *
003900*    04/02/87 RWH  LIB-0012   ORIGINAL PROGRAM                  *
004000*    07/22/91 CDM  LIB-0065   ADDED DV (RETURN) TRANSACTION      *
004100*    02/14/94 CDM  LIB-0108   ADDED TPR-LOAN-PERIOD-DAYS         *
004200*                             OVERRIDE, DEFAULT REMAINS 14 DAYS  *
004300*    09/03/98 JLT  LIB-0169   Y2K REVIEW - DUE DATE ARITHMETIC   *
004400*                             REWORKED TO FULL CCYY, NO 2-DIGIT  *
004500*                             YEAR WINDOWING REMAINS ANYWHERE    *
004600*    05/19/03 JLT  LIB-0213   CORRECTED LEAP YEAR TEST TO USE    *
004700*                             /100 /400 RULE PER LIB-0209 AUDIT  *
004750*    06/02/04 JLT  LIB-0221   PR - AVAIL-COPIES CHECK AND THE    *
004760*                             DECREMENT/INCREMENT ON CREATE AND  *
004770*                             RETURN WERE FIRING FOR DIGITAL     *
004780*                             TITLES TOO - EVERY DIGITAL LOAN    *
004790*                             WAS BEING TURNED AWAY.  GUARDED    *
004795*                             ALL THREE ON BOOK-IS-PHYSICAL.     *
004796*    06/09/04 JLT  LIB-0225   DV - CLOSE-LOAN WAS REWRITING THE  *
004797*                             USER MASTER TO DECREMENT USER-     *
004798*                             LOAN-COUNT ON RETURN - THAT FIELD  *
004799*                             IS A LIFETIME TOTAL, NEVER DOWN.   *
004800*****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-TRANS-TYPE IS 'PR' 'DV'.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LNTRN    ASSIGN TO DDLNTRN
005900     FILE STATUS  IS FS-LNTRN.
006000*
006100     SELECT LOANMAS  ASSIGN TO DDLOANM
006200     ORGANIZATION IS INDEXED
006300     ACCESS MODE  IS DYNAMIC
006400     RECORD KEY   IS LOAN-ID
006500     FILE STATUS  IS FS-LOANM.
006600*
006700     SELECT USERMAS  ASSIGN TO DDUSRM
006800     ORGANIZATION IS INDEXED
006900     ACCESS MODE  IS DYNAMIC
007000     RECORD KEY   IS USER-ID
007100     FILE STATUS  IS FS-USERM.
007200*
007300     SELECT BOOKMAS  ASSIGN TO DDBOOKM
007400     ORGANIZATION IS INDEXED
007500     ACCESS MODE  IS DYNAMIC
007600     RECORD KEY   IS BOOK-ISBN
007700     FILE STATUS  IS FS-BOOKM.
007800*
007900     SELECT OUTREP   ASSIGN TO DDSALID
008000     FILE STATUS  IS FS-OUTREP.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  LNTRN
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800     COPY PGM_30-CP-TRNLN.
008900*
009000 FD  LOANMAS
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY PGM_30-CP-LOAN.
009400*
009500 FD  USERMAS
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800     COPY PGM_20-CP-USER.
009900*
010000 FD  BOOKMAS
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300     COPY PGM_10-CP-BOOK.
010400*
010500 FD  OUTREP
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-OUTREP          PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*=======================*
011200*----------- FILES ------------------------------------------------
011300 77  FS-LNTRN            PIC XX          VALUE SPACES.
011400 77  FS-LOANM            PIC XX          VALUE SPACES.
011500 77  FS-USERM            PIC XX          VALUE SPACES.
011600 77  FS-BOOKM            PIC XX          VALUE SPACES.
011700 77  FS-OUTREP           PIC XX          VALUE SPACES.
011800*
011900 77  WS-STATUS-FIN       PIC X.
012000     88  WS-EOF                        VALUE 'Y'.
012100     88  WS-NOT-EOF                    VALUE 'N'.
012200*
012300*----------- COUNTERS (ALL COMP PER SHOP STANDARD) --------------
012400 77  TOT-TRAN-READ       PIC S9(05) COMP VALUE ZERO.
012500 77  TOT-TRAN-ERRORS     PIC S9(05) COMP VALUE ZERO.
012600 77  TOT-TRAN-APPLIED    PIC S9(05) COMP VALUE ZERO.
012700 77  WS-FORMATO-PRINT    PIC ZZZZ9       VALUE ZEROES.
012800*
012900*----------- WORK VARIABLES --------------------------------------
013000 77  WS-FIRST-ERROR      PIC X(02)       VALUE 'YS'.
013100 77  WS-MESSAGE-ERROR    PIC X(40)       VALUE SPACES.
013200 77  WS-DEFAULT-PERIOD   PIC 9(04)       VALUE 0014.
013300 77  WS-EFFECTIVE-PERIOD PIC 9(04)       VALUE ZERO.
013400 77  WS-RUN-SEQUENCE     PIC S9(06) COMP VALUE ZERO.
013500*
013600*----------- LOAN-ID BUILD AREA - REDEFINES THE KEY LAYOUT -------
013700*    LOAN-ID = 'LN' + TRANS-DATE (8) + '-' + RUN SEQUENCE (6)
013800 01  WS-LOAN-ID-AREA.
013900     03  WS-LID-PREFIX       PIC X(02)   VALUE 'LN'.
014000     03  WS-LID-DATE         PIC 9(08)   VALUE ZERO.
014100     03  WS-LID-DASH         PIC X(01)   VALUE '-'.
014200     03  WS-LID-SEQ          PIC 9(06)   VALUE ZERO.
014300 01  WS-LOAN-ID-EDIT REDEFINES WS-LOAN-ID-AREA
014400                             PIC X(17).
014500*
014600*----------- DUE-DATE / RETURN-DATE ARITHMETIC WORK AREA ---------
014700*    HAND-ROLLED CALENDAR MATH - NO INTRINSIC FUNCTIONS ARE USED
014800*    ON THIS SHOP'S COMPILER.  WS-CALC-CCYY/MM/DD IS ADVANCED ONE
014900*    DAY AT A TIME BY 2417-ADD-ONE-DAY, CALLED IN A LOOP FOR THE
015000*    NUMBER OF DAYS IN THE LOAN PERIOD.
015100 01  WS-CALC-DATE.
015200     03  WS-CALC-CCYY        PIC 9(04)   VALUE ZERO.
015300     03  WS-CALC-MM          PIC 9(02)   VALUE ZERO.
015400     03  WS-CALC-DD          PIC 9(02)   VALUE ZERO.
015450     03  FILLER              PIC X(01).
015500 01  WS-CALC-DAYS-LEFT       PIC S9(04) COMP VALUE ZERO.
015600 01  WS-CALC-DAYS-IN-MONTH   PIC 9(02)   VALUE ZERO.
015700 01  WS-CALC-IS-LEAP         PIC X(01)   VALUE 'N'.
015800     88  WS-CALC-LEAP-YEAR             VALUE 'Y'.
015900*
016000*----------- EDITED VIEW FOR AVAIL-COPIES / LOAN-COUNT DISPLAY ---
016100 01  WS-COPIES-DISPLAY.
016150     03  WS-COPIES-NUM       PIC 9(04) VALUE ZERO.
016175     03  FILLER              PIC X(01).
016300 01  WS-COPIES-DISPLAY-EDIT REDEFINES WS-COPIES-DISPLAY.
016350     03  WS-COPIES-EDIT      PIC ZZZ9.
016375     03  FILLER              PIC X(01).
016500*
016600*----------- ERROR LISTING PRINT LINES ---------------------------
016700 77  IMP-RPT-TITLE       PIC X(40)       VALUE
016800               'LOAN MOVEMENT - ERROR DETAIL LIST'.
016900 77  WS-SEPARATE         PIC X(132)      VALUE SPACES.
017000*
017100 01  IMP-SUBHEADING.
017200     03  FILLER              PIC X(03)   VALUE ' | '.
017300     03  IMP-TRAN-TYPE       PIC X(04)   VALUE 'TYPE'.
017400     03  FILLER              PIC X(03)   VALUE ' | '.
017500     03  IMP-USER-ID-HDR     PIC X(20)   VALUE 'USER ID'.
017600     03  FILLER              PIC X(03)   VALUE ' | '.
017700     03  IMP-BOOK-ISBN-HDR   PIC X(20)   VALUE 'ISBN'.
017800     03  FILLER              PIC X(03)   VALUE ' | '.
017900*
018000 01  IMP-ERROR-LINE.
018100     03  FILLER              PIC X(03)   VALUE ' | '.
018200     03  IMP-TYPE            PIC X(02).
018300     03  FILLER              PIC X(05)   VALUE SPACES.
018400     03  FILLER              PIC X(03)   VALUE ' | '.
018500     03  IMP-USER-ID         PIC X(20).
018600     03  FILLER              PIC X(03)   VALUE ' | '.
018700     03  IMP-BOOK-ISBN       PIC X(20).
018800     03  FILLER              PIC X(03)   VALUE ' | '.
018900*
019000 01  IMP-MJE-ERROR.
019100     03  FILLER              PIC X(18)   VALUE 'ERROR REASON:     '.
019200     03  MJE-ERROR           PIC X(40).
019300*
019400 PROCEDURE DIVISION.
019500*
019600 MAIN-PROGRAM-I.
019700     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
019800     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
019900                                 UNTIL WS-EOF.
020000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
020100 MAIN-PROGRAM-F. GOBACK.
020200*
020300*-----------------------------------------------------------------
020310*    1000-INITIALIZE OPENS ALL FOUR MASTERS/TRANSACTION FILES -
020320*    LOAN AND USER AND BOOK ARE ALL I-O SINCE A SINGLE PR OR DV
020330*    TRANSACTION CAN TOUCH ALL THREE - THEN PRIMES THE READ-AHEAD.
020400 1000-INITIALIZE-I.
020500     SET WS-NOT-EOF TO TRUE.
020600*
020700     OPEN INPUT LNTRN.
020800     IF FS-LNTRN IS NOT EQUAL '00'
020900        DISPLAY '* ERROR OPENING LNTRN = ' FS-LNTRN
021000        SET WS-EOF TO TRUE
021100     END-IF.
021200*
021300     OPEN I-O LOANMAS.
021400     IF FS-LOANM IS NOT EQUAL '00'
021500        DISPLAY '* ERROR OPENING LOANMAS = ' FS-LOANM
021600        SET WS-EOF TO TRUE
021700     END-IF.
021800*
021900     OPEN I-O USERMAS.
022000     IF FS-USERM IS NOT EQUAL '00'
022100        DISPLAY '* ERROR OPENING USERMAS = ' FS-USERM
022200        SET WS-EOF TO TRUE
022300     END-IF.
022400*
022500     OPEN I-O BOOKMAS.
022600     IF FS-BOOKM IS NOT EQUAL '00'
022700        DISPLAY '* ERROR OPENING BOOKMAS = ' FS-BOOKM
022800        SET WS-EOF TO TRUE
022900     END-IF.
023000*
023100     OPEN OUTPUT OUTREP.
023200     IF FS-OUTREP IS NOT EQUAL '00'
023300        DISPLAY '* ERROR OPENING OUTREP = ' FS-OUTREP
023400        SET WS-EOF TO TRUE
023500     END-IF.
023600*
023700     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
023800 1000-INITIALIZE-F. EXIT.
023900*
024000*-----------------------------------------------------------------
024010*    2000-PROCESS IS THE MAIN-LOOP BODY - VALIDATE/DISPATCH THE
024020*    CURRENT LOAN MOVEMENT, THEN READ THE NEXT TRANSACTION AHEAD.
024100 2000-PROCESS-I.
024200     PERFORM 2200-VALIDATE-I   THRU 2200-VALIDATE-F.
024300     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
024400 2000-PROCESS-F. EXIT.
024500*
024600*-----------------------------------------------------------------
024610*    2100-READ-TRANS READS ONE LOAN MOVEMENT TRANSACTION - STATUS
024620*    '10' IS END OF FILE, ANYTHING ELSE NON-ZERO IS FATAL.
024700 2100-READ-TRANS-I.
024800     READ LNTRN
024900     EVALUATE FS-LNTRN
025000        WHEN '00'
025100           ADD 1 TO TOT-TRAN-READ
025200        WHEN '10'
025300           SET WS-EOF TO TRUE
025400        WHEN OTHER
025500           DISPLAY '*ERROR READING LNTRN : ' FS-LNTRN
025600           SET WS-EOF TO TRUE
025700     END-EVALUATE.
025800 2100-READ-TRANS-F. EXIT.
025900*
026000*-----------------------------------------------------------------
026010*    2200-VALIDATE CHECKS THE TWO FIELDS COMMON TO BOTH PR AND DV
026020*    TRANSACTIONS, THEN DISPATCHES.  PER-TYPE FIELD EDITS (BOOK
026030*    ISBN ON PR, LOAN-ID ON DV) ARE DONE INSIDE 2410/2450.
026100 2200-VALIDATE-I.
026200     IF TPR-USER-ID = SPACES OR TPR-TRANS-TYPE = SPACES
026300        MOVE 'USER ID AND TRANS TYPE REQUIRED' TO WS-MESSAGE-ERROR
026400        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
026500     ELSE
026600        EVALUATE TPR-TRANS-TYPE
026700           WHEN 'PR'
026800              PERFORM 2410-CREATE-LOAN-I
026900                 THRU 2410-CREATE-LOAN-F
027000           WHEN 'DV'
027100              PERFORM 2450-RETURN-LOAN-I
027200                 THRU 2450-RETURN-LOAN-F
027300           WHEN OTHER
027400              MOVE 'INVALID TRANSACTION TYPE' TO WS-MESSAGE-ERROR
027500              PERFORM 2300-HANDLE-ERROR-I
027600                 THRU 2300-HANDLE-ERROR-F
027700        END-EVALUATE
027800     END-IF.
027900 2200-VALIDATE-F. EXIT.
028000*
028100*-----------------------------------------------------------------
028110*    2300-HANDLE-ERROR IS THE COMMON ERROR-LISTING PARAGRAPH FOR
028120*    BOTH PR AND DV.  HEADING GROUP PRINTS ONCE, ON THE FIRST
028130*    ERROR ONLY.
028200 2300-HANDLE-ERROR-I.
028300     IF WS-FIRST-ERROR = 'YS'
028400        MOVE 'NO' TO WS-FIRST-ERROR
028500        WRITE REG-OUTREP FROM IMP-RPT-TITLE
028600        WRITE REG-OUTREP FROM IMP-SUBHEADING
028700        WRITE REG-OUTREP FROM WS-SEPARATE
028800     END-IF.
028900*
029000     MOVE TPR-TRANS-TYPE          TO IMP-TYPE.
029100     MOVE TPR-USER-ID             TO IMP-USER-ID.
029200     MOVE TPR-BOOK-ISBN           TO IMP-BOOK-ISBN.
029300     MOVE WS-MESSAGE-ERROR        TO MJE-ERROR.
029400*
029500     WRITE REG-OUTREP FROM IMP-ERROR-LINE.
029600     WRITE REG-OUTREP FROM IMP-MJE-ERROR.
029700     ADD 1 TO TOT-TRAN-ERRORS.
029800 2300-HANDLE-ERROR-F. EXIT.
029900*
030000*-----------------------------------------------------------------
030100*    2410-CREATE-LOAN - VALIDATE, THEN BUILD AND FILE A NEW LOAN.
030200 2410-CREATE-LOAN-I.
030300     IF TPR-BOOK-ISBN = SPACES
030400        MOVE 'BOOK ISBN MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
030500        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
030600     ELSE
030700        MOVE TPR-USER-ID TO USER-ID
030800        READ USERMAS
030900           INVALID KEY
031000              MOVE 'USER ID NOT ON FILE' TO WS-MESSAGE-ERROR
031100              PERFORM 2300-HANDLE-ERROR-I
031200                 THRU 2300-HANDLE-ERROR-F
031300           NOT INVALID KEY
031400              MOVE TPR-BOOK-ISBN TO BOOK-ISBN
031500              READ BOOKMAS
031600                 INVALID KEY
031700                    MOVE 'BOOK ISBN NOT ON FILE'
031800                      TO WS-MESSAGE-ERROR
031900                    PERFORM 2300-HANDLE-ERROR-I
032000                       THRU 2300-HANDLE-ERROR-F
032100                 NOT INVALID KEY
032150                    IF BOOK-IS-PHYSICAL
032175                       AND BOOK-AVAIL-COPIES = ZERO
032200                       MOVE 'NO COPIES AVAILABLE TO LOAN'
032300                         TO WS-MESSAGE-ERROR
032400                       PERFORM 2300-HANDLE-ERROR-I
032500                          THRU 2300-HANDLE-ERROR-F
032600                    ELSE
032700                       PERFORM 2415-BUILD-LOAN-I
032800                          THRU 2415-BUILD-LOAN-F
032900                    END-IF
033100              END-READ
033200        END-READ
033300     END-IF.
033400 2410-CREATE-LOAN-F. EXIT.
033500*
033600*-----------------------------------------------------------------
033700*    2415-BUILD-LOAN - COMPUTE THE DUE DATE, BUILD THE LOAN-ID,
033800*    WRITE THE LOAN MASTER, THEN REWRITE THE BOOK AND BORROWER
033900*    MASTERS TO REFLECT THE NEW LOAN.
034000 2415-BUILD-LOAN-I.
034100     IF TPR-LOAN-PERIOD-DAYS = ZERO
034200        MOVE WS-DEFAULT-PERIOD TO WS-EFFECTIVE-PERIOD
034300     ELSE
034400        MOVE TPR-LOAN-PERIOD-DAYS TO WS-EFFECTIVE-PERIOD
034500     END-IF.
034600*
034700     MOVE TPR-DATE-CCYY TO WS-CALC-CCYY.
034800     MOVE TPR-DATE-MM   TO WS-CALC-MM.
034900     MOVE TPR-DATE-DD   TO WS-CALC-DD.
035000     MOVE WS-EFFECTIVE-PERIOD TO WS-CALC-DAYS-LEFT.
035100     PERFORM 2417-ADD-ONE-DAY-I THRU 2417-ADD-ONE-DAY-F
035200        UNTIL WS-CALC-DAYS-LEFT = ZERO.
035300*
035400     PERFORM 2416-BUILD-LOAN-ID-I THRU 2416-BUILD-LOAN-ID-F.
035500*
035600     MOVE WS-LOAN-ID-EDIT   TO LOAN-ID.
035700     MOVE TPR-USER-ID       TO LOAN-USER-ID.
035800     MOVE TPR-BOOK-ISBN     TO LOAN-BOOK-ISBN.
035900     MOVE TPR-TRANS-DATE    TO LOAN-DATE.
036000     MOVE WS-CALC-CCYY      TO LOAN-DUE-CCYY.
036100     MOVE WS-CALC-MM        TO LOAN-DUE-MM.
036200     MOVE WS-CALC-DD        TO LOAN-DUE-DD.
036300     MOVE ZERO              TO LOAN-RETURN-DATE.
036400     SET LOAN-IS-PENDING    TO TRUE.
036500*
036600     WRITE REG-LOAN-MASTER
036700        INVALID KEY
036800           MOVE 'WRITE FAILED ON LOAN MASTER' TO WS-MESSAGE-ERROR
036900           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
037000        NOT INVALID KEY
037050           IF BOOK-IS-PHYSICAL
037075              SUBTRACT 1 FROM BOOK-AVAIL-COPIES
037080           END-IF
037200           REWRITE REG-BOOK-MASTER
037300              INVALID KEY
037400                 MOVE 'REWRITE FAILED ON BOOK MASTER'
037500                   TO WS-MESSAGE-ERROR
037600                 PERFORM 2300-HANDLE-ERROR-I
037700                    THRU 2300-HANDLE-ERROR-F
037800           END-REWRITE
037900           ADD 1 TO USER-LOAN-COUNT
038000           REWRITE REG-USER-MASTER
038100              INVALID KEY
038200                 MOVE 'REWRITE FAILED ON USER MASTER'
038300                   TO WS-MESSAGE-ERROR
038400                 PERFORM 2300-HANDLE-ERROR-I
038500                    THRU 2300-HANDLE-ERROR-F
038600              NOT INVALID KEY
038700                 ADD 1 TO TOT-TRAN-APPLIED
038800           END-REWRITE
038900     END-WRITE.
039000 2415-BUILD-LOAN-F. EXIT.
039100*
039200*-----------------------------------------------------------------
039300*    2416-BUILD-LOAN-ID - LOAN-ID = 'LN' + TRANS DATE + '-' +
039400*    A SIX-DIGIT RUN SEQUENCE NUMBER, SO TWO LOANS BOOKED IN THE
039500*    SAME RUN ON THE SAME DAY NEVER COLLIDE.
039600 2416-BUILD-LOAN-ID-I.
039700     ADD 1 TO WS-RUN-SEQUENCE.
039800     MOVE TPR-TRANS-DATE  TO WS-LID-DATE.
039900     MOVE WS-RUN-SEQUENCE TO WS-LID-SEQ.
040000 2416-BUILD-LOAN-ID-F. EXIT.
040100*
040200*-----------------------------------------------------------------
040300*    2417-ADD-ONE-DAY - ADVANCES WS-CALC-DATE BY ONE CALENDAR
040400*    DAY, ROLLING MONTH AND YEAR AS NEEDED.  CALLED ONCE PER DAY
040500*    OF THE LOAN PERIOD - NO INTRINSIC FUNCTIONS ARE AVAILABLE
040600*    ON THIS SHOP'S COMPILER.
040700 2417-ADD-ONE-DAY-I.
040800     PERFORM 2418-SET-LEAP-YEAR-I THRU 2418-SET-LEAP-YEAR-F.
040900     PERFORM 2419-SET-DAYS-IN-MONTH-I
041000        THRU 2419-SET-DAYS-IN-MONTH-F.
041100*
041200     IF WS-CALC-DD < WS-CALC-DAYS-IN-MONTH
041300        ADD 1 TO WS-CALC-DD
041400     ELSE
041500        MOVE 1 TO WS-CALC-DD
041600        IF WS-CALC-MM < 12
041700           ADD 1 TO WS-CALC-MM
041800        ELSE
041900           MOVE 1 TO WS-CALC-MM
042000           ADD 1 TO WS-CALC-CCYY
042100        END-IF
042200     END-IF.
042300*
042400     SUBTRACT 1 FROM WS-CALC-DAYS-LEFT.
042500 2417-ADD-ONE-DAY-F. EXIT.
042600*
042700*-----------------------------------------------------------------
042800*    2418-SET-LEAP-YEAR - A YEAR IS A LEAP YEAR WHEN IT DIVIDES
042900*    EVENLY BY 4 AND (DOES NOT DIVIDE EVENLY BY 100, OR DOES
043000*    DIVIDE EVENLY BY 400).
043100 2418-SET-LEAP-YEAR-I.
043200     MOVE 'N' TO WS-CALC-IS-LEAP.
043300     IF (WS-CALC-CCYY / 4) * 4 = WS-CALC-CCYY
043400        AND ((WS-CALC-CCYY / 100) * 100 NOT = WS-CALC-CCYY
043500             OR (WS-CALC-CCYY / 400) * 400 = WS-CALC-CCYY)
043600        SET WS-CALC-LEAP-YEAR TO TRUE
043700     END-IF.
043800 2418-SET-LEAP-YEAR-F. EXIT.
043900*
044000*-----------------------------------------------------------------
044100 2419-SET-DAYS-IN-MONTH-I.
044200     EVALUATE WS-CALC-MM
044300        WHEN 01
044400        WHEN 03
044500        WHEN 05
044600        WHEN 07
044700        WHEN 08
044800        WHEN 10
044900        WHEN 12
045000           MOVE 31 TO WS-CALC-DAYS-IN-MONTH
045100        WHEN 04
045200        WHEN 06
045300        WHEN 09
045400        WHEN 11
045500           MOVE 30 TO WS-CALC-DAYS-IN-MONTH
045600        WHEN 02
045700           IF WS-CALC-LEAP-YEAR
045800              MOVE 29 TO WS-CALC-DAYS-IN-MONTH
045900           ELSE
046000              MOVE 28 TO WS-CALC-DAYS-IN-MONTH
046100           END-IF
046200        WHEN OTHER
046300           MOVE 30 TO WS-CALC-DAYS-IN-MONTH
046400     END-EVALUATE.
046500 2419-SET-DAYS-IN-MONTH-F. EXIT.
046600*
046700*-----------------------------------------------------------------
046800*    2450-RETURN-LOAN - VALIDATE AND CLOSE OUT AN EXISTING LOAN.
046900 2450-RETURN-LOAN-I.
047000     IF TPR-LOAN-ID = SPACES
047100        MOVE 'LOAN ID MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
047200        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
047300     ELSE
047400        MOVE TPR-LOAN-ID TO LOAN-ID
047500        READ LOANMAS
047600           INVALID KEY
047700              MOVE 'LOAN ID NOT ON FILE' TO WS-MESSAGE-ERROR
047800              PERFORM 2300-HANDLE-ERROR-I
047900                 THRU 2300-HANDLE-ERROR-F
048000           NOT INVALID KEY
048100              IF LOAN-IS-RETURNED
048200                 MOVE 'LOAN ALREADY RETURNED' TO WS-MESSAGE-ERROR
048300                 PERFORM 2300-HANDLE-ERROR-I
048400                    THRU 2300-HANDLE-ERROR-F
048500              ELSE
048600                 IF TPR-TRANS-DATE < LOAN-DATE
048700                    MOVE 'RETURN DATE PRECEDES LOAN DATE'
048800                      TO WS-MESSAGE-ERROR
048900                    PERFORM 2300-HANDLE-ERROR-I
049000                       THRU 2300-HANDLE-ERROR-F
049100                 ELSE
049200                    PERFORM 2460-CLOSE-LOAN-I
049300                       THRU 2460-CLOSE-LOAN-F
049400                 END-IF
049500              END-IF
049600        END-READ
049700     END-IF.
049800 2450-RETURN-LOAN-F. EXIT.
049900*
050000*-----------------------------------------------------------------
050100 2460-CLOSE-LOAN-I.
050200     MOVE TPR-TRANS-DATE TO LOAN-RETURN-DATE.
050300     SET LOAN-IS-RETURNED TO TRUE.
050400     REWRITE REG-LOAN-MASTER
050500        INVALID KEY
050600           MOVE 'REWRITE FAILED ON LOAN MASTER'
050700             TO WS-MESSAGE-ERROR
050800           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
050900        NOT INVALID KEY
051000           MOVE LOAN-BOOK-ISBN TO BOOK-ISBN
051100           READ BOOKMAS
051200              INVALID KEY
051300                 MOVE 'BOOK ISBN NOT ON FILE ON RETURN'
051400                   TO WS-MESSAGE-ERROR
051500                 PERFORM 2300-HANDLE-ERROR-I
051600                    THRU 2300-HANDLE-ERROR-F
051700              NOT INVALID KEY
051750                 IF BOOK-IS-PHYSICAL
051775                    ADD 1 TO BOOK-AVAIL-COPIES
051780                 END-IF
051900                 REWRITE REG-BOOK-MASTER
052000                    INVALID KEY
052100                       MOVE 'REWRITE FAILED ON BOOK MASTER'
052200                         TO WS-MESSAGE-ERROR
052300                       PERFORM 2300-HANDLE-ERROR-I
052400                          THRU 2300-HANDLE-ERROR-F
052450                    NOT INVALID KEY
052480                       ADD 1 TO TOT-TRAN-APPLIED
052500                 END-REWRITE
054700           END-READ
054800     END-REWRITE.
054900 2460-CLOSE-LOAN-F. EXIT.
055000*
055100*-----------------------------------------------------------------
055120*    9999-FINAL PRINTS JOB-STATISTIC COUNTS TO SYSOUT FOR
055140*    OPERATIONS TO BALANCE THE RUN, THEN CLOSES ALL FIVE FILES.
055200 9999-FINAL-I.
055300     DISPLAY '**********************************************'.
055400     MOVE TOT-TRAN-READ    TO WS-FORMATO-PRINT.
055500     DISPLAY 'TOTAL TRANSACTIONS READ    : ' WS-FORMATO-PRINT.
055600     MOVE TOT-TRAN-ERRORS  TO WS-FORMATO-PRINT.
055700     DISPLAY 'TOTAL TRANSACTIONS IN ERROR: ' WS-FORMATO-PRINT.
055800     MOVE TOT-TRAN-APPLIED TO WS-FORMATO-PRINT.
055900     DISPLAY 'TOTAL TRANSACTIONS APPLIED : ' WS-FORMATO-PRINT.
056000*
056100     CLOSE LNTRN.
056200     CLOSE LOANMAS.
056300     CLOSE USERMAS.
056400     CLOSE BOOKMAS.
056500     CLOSE OUTREP.
056600 9999-FINAL-F. EXIT.
