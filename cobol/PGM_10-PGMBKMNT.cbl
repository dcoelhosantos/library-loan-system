000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBKMNT.
000300 AUTHOR. R W HARGROVE.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 03/12/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMBKMNT  -  BOOK MASTER MAINTENANCE                       *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    * READ BOOK MAINTENANCE TRANSACTIONS (DDBKTRN).            *
001300*    * VALIDATE THE FIELDS REQUIRED FOR THE TRANSACTION TYPE.   *
001400*    * AL - REGISTER A NEW TITLE ON THE BOOK MASTER, ISBN MUST  *
001500*          NOT ALREADY EXIST.                                   *
001600*    * MO - UPDATE TITLE / AUTHOR / TOTAL-COPIES OF AN EXISTING *
001700*          TITLE.  AVAIL-COPIES IS ADJUSTED BY THE SAME DELTA   *
001800*          AS TOTAL-COPIES SO A LOAN IN PROGRESS IS NOT LOST.   *
001900*    * BA - WITHDRAW (DELETE) A TITLE FROM THE MASTER.          *
002000*    * CO - FIND / DISPLAY A TITLE, NO UPDATE.                  *
002050*    * LI - LIST ALL TITLES ON THE BOOK MASTER, ONE LINE EACH.  *
002100*    * ANY TRANSACTION THAT FAILS VALIDATION IS SKIPPED AND     *
002200*      LISTED ON DDSALID - IT DOES NOT STOP THE RUN.            *
002300*    * PRINT RUN STATISTICS AT END OF JOB.                      *
002400*-----------------------------------------------------------   *
002500*    CHANGE LOG                                                 *
002600*    DATE     BY   TICKET     DESCRIPTION                       *
002700*    -------- ---- ---------- ------------------------------    *
002800*    03/12/86 RWH  LIB-0010   ORIGINAL PROGRAM                  *
002900*    11/04/89 RWH  LIB-0038   ADDED BOOK-TYPE EDIT ON ADD-BOOK   *
003000*    07/22/91 CDM  LIB-0063   MO NOW ADJUSTS AVAIL-COPIES BY     *
003100*                             THE SAME DELTA AS TOTAL-COPIES     *
003200*    02/14/94 CDM  LIB-0108   REWORKED ERROR LISTING TO MATCH    *
003300*                             SHOP STANDARD (SEE PGMD1CAF)       *
003400*    09/03/98 JLT  LIB-0169   Y2K REVIEW - NO DATE FIELDS ON     *
003500*                             THIS MASTER, NO CHANGE REQUIRED    *
003600*    05/19/03 JLT  LIB-0211   ADDED CO (FIND) TRANSACTION TYPE   *
003650*    06/02/04 JLT  LIB-0222   ADDED LI (LIST ALL) TRANSACTION -  *
003660*                             CATALOG CLERKS HAD NO WAY TO GET  *
003670*                             A FULL BOOK MASTER LISTING OUT OF *
003680*                             THIS PROGRAM, ONLY PGMUSRMT HAD   *
003690*                             THE LI PATTERN.  MIRRORS THAT     *
003695*                             PROGRAM'S 2440/2441 PARAGRAPHS.   *
003696*    06/09/04 JLT  LIB-0224   MO WAS REWRITING A BOOK RECORD     *
003697*                             WITHOUT CHECKING THE UPDATE TRANS  *
003698*                             AGAINST THE STORED BOOK-TYPE FIRST *
003699*                             - ADDED THE MISMATCH REJECT.       *
003700*    06/16/04 JLT  LIB-0227   AL WAS REJECTING EVERY DIGITAL     *
003710*                             REGISTRATION - THE > 0 COPIES      *
003720*                             EDIT WAS FIRING REGARDLESS OF      *
003730*                             BOOK TYPE, BUT A TYPE D BOOK IS    *
003740*                             SUPPOSED TO CARRY ZERO COPIES.     *
003745*                             EDIT NOW APPLIES TO TYPE P ONLY.   *
003750*****************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-TRANS-TYPE IS 'AL' 'MO' 'BA' 'CO' 'LI'.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BKTRN    ASSIGN TO DDBKTRN
004800     FILE STATUS  IS FS-BKTRN.
004900*
005000     SELECT BOOKMAS  ASSIGN TO DDBOOKM
005100     ORGANIZATION IS INDEXED
005200     ACCESS MODE  IS DYNAMIC
005300     RECORD KEY   IS BOOK-ISBN
005400     FILE STATUS  IS FS-BOOKM.
005500*
005600     SELECT OUTREP   ASSIGN TO DDSALID
005700     FILE STATUS  IS FS-OUTREP.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  BKTRN
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500     COPY PGM_10-CP-TRNBK.
006600*
006700 FD  BOOKMAS
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000     COPY PGM_10-CP-BOOK.
007100*
007200 FD  OUTREP
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-OUTREP          PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*=======================*
007900*----------- FILES ------------------------------------------------
008000 77  FS-BKTRN            PIC XX          VALUE SPACES.
008100 77  FS-BOOKM            PIC XX          VALUE SPACES.
008200 77  FS-OUTREP           PIC XX          VALUE SPACES.
008300*
008400 77  WS-STATUS-FIN       PIC X.
008500     88  WS-EOF               VALUE 'Y'.
008600     88  WS-NOT-EOF            VALUE 'N'.
008700*
008800*----------- COUNTERS (ALL COMP PER SHOP STANDARD) --------------
008900 77  TOT-TRAN-READ     PIC S9(05) COMP VALUE ZERO.
009000 77  TOT-TRAN-ERRORS    PIC S9(05) COMP VALUE ZERO.
009100 77  TOT-TRAN-APPLIED   PIC S9(05) COMP VALUE ZERO.
009200 77  WS-FORMATO-PRINT    PIC ZZZZ9        VALUE ZEROES.
009300*
009400*----------- WORK VARIABLES --------------------------------------
009500 77  WS-FIRST-ERROR     PIC X(02)       VALUE 'YS'.
009600 77  WS-MESSAGE-ERROR    PIC X(40)       VALUE SPACES.
009700 77  WS-DELTA-COPIES     PIC S9(05) COMP VALUE ZERO.
009800*
009900*----------- EDITED VIEW FOR AVAILABLE-COPIES DISPLAY ------------
010000 01  WS-COPIES-DISPLAY.
010100     03  WS-COPIES-DISP-NUM  PIC 9(04) VALUE ZERO.
010150     03  FILLER              PIC X(01).
010200 01  WS-COPIES-DISPLAY-EDIT REDEFINES WS-COPIES-DISPLAY.
010300     03  WS-COPIES-DISP-EDIT PIC ZZZ9.
010350     03  FILLER              PIC X(01).
010400*
010420*----------- LIST-ALL PRINT LINE ---------------------------------
010440 01  IMP-LIST-LINE.
010450     03  ILL-BOOK-ISBN       PIC X(20).
010460     03  FILLER              PIC X(03)   VALUE SPACES.
010470     03  ILL-BOOK-TITLE      PIC X(40).
010480     03  FILLER              PIC X(03)   VALUE SPACES.
010490     03  ILL-AVAIL-COPIES    PIC ZZZ9.
010495     03  FILLER              PIC X(03)   VALUE SPACES.
010498     03  ILL-TOTAL-COPIES    PIC ZZZ9.
010500*----------- ERROR LISTING PRINT LINES ---------------------------
010600 77  IMP-RPT-TITLE          PIC X(38)       VALUE
010700               'BOOK MAINTENANCE - ERROR DETAIL LIST'.
010800 77  WS-SEPARATE         PIC X(132)      VALUE SPACES.
010900*
011000 01  IMP-SUBHEADING.
011100     03  FILLER              PIC X(03)   VALUE ' | '.
011200     03  IMP-TRAN-TYPE       PIC X(04)   VALUE 'TYPE'.
011300     03  FILLER              PIC X(03)   VALUE ' | '.
011400     03  IMP-ISBN-HDR        PIC X(20)   VALUE 'ISBN'.
011500     03  FILLER              PIC X(03)   VALUE ' | '.
011600     03  IMP-TITLE-HDR       PIC X(30)   VALUE 'TITLE'.
011700     03  FILLER              PIC X(03)   VALUE ' | '.
011800*
011900 01  IMP-ERROR-LINE.
012000     03  FILLER              PIC X(03)   VALUE ' | '.
012100     03  IMP-TYPE            PIC X(02).
012200     03  FILLER              PIC X(05)   VALUE SPACES.
012300     03  FILLER              PIC X(03)   VALUE ' | '.
012400     03  IMP-ISBN            PIC X(20).
012500     03  FILLER              PIC X(03)   VALUE ' | '.
012600     03  IMP-TITLE           PIC X(30).
012700     03  FILLER              PIC X(03)   VALUE ' | '.
012800*
012900 01  IMP-MJE-ERROR.
013000     03  FILLER              PIC X(18)   VALUE 'ERROR REASON:     '.
013100     03  MJE-ERROR           PIC X(40).
013200*
013300 PROCEDURE DIVISION.
013400*
013500 MAIN-PROGRAM-I.
013600     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
013700     PERFORM 2000-PROCESS-I THRU 2000-PROCESS-F
013800                            UNTIL WS-EOF.
013900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014000 MAIN-PROGRAM-F. GOBACK.
014100*
014200*-----------------------------------------------------------------
014210*    1000-INITIALIZE OPENS THE THREE FILES THIS PROGRAM TOUCHES -
014220*    THE TRANSACTION INPUT, THE BOOK MASTER (I-O, SINCE ADD/MO/BA
014230*    ALL REWRITE IT), AND THE ERROR/LISTING OUTPUT - THEN PRIMES
014240*    THE READ-AHEAD BY PULLING THE FIRST TRANSACTION.
014300 1000-INITIALIZE-I.
014400     SET WS-NOT-EOF TO TRUE.
014500*
014600     OPEN INPUT BKTRN.
014700     IF FS-BKTRN IS NOT EQUAL '00'
014800        DISPLAY '* ERROR OPENING BKTRN = ' FS-BKTRN
014900        SET WS-EOF TO TRUE
015000     END-IF.
015100*
015200     OPEN I-O BOOKMAS.
015300     IF FS-BOOKM IS NOT EQUAL '00'
015400        DISPLAY '* ERROR OPENING BOOKMAS = ' FS-BOOKM
015500        SET WS-EOF TO TRUE
015600     END-IF.
015700*
015800     OPEN OUTPUT OUTREP.
015900     IF FS-OUTREP IS NOT EQUAL '00'
016000        DISPLAY '* ERROR OPENING OUTREP = ' FS-OUTREP
016100        SET WS-EOF TO TRUE
016200     END-IF.
016300*
016400     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
016500 1000-INITIALIZE-F. EXIT.
016600*
016700*-----------------------------------------------------------------
016720*    2000-PROCESS IS THE MAIN-LOOP BODY - VALIDATE/DISPATCH THE
016740*    CURRENT TRANSACTION, THEN READ THE NEXT ONE AHEAD OF THE
016760*    NEXT PASS THROUGH THIS PARAGRAPH.
016800 2000-PROCESS-I.
016900     PERFORM 2200-VALIDATE-I THRU 2200-VALIDATE-F.
017000     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
017100 2000-PROCESS-F. EXIT.
017200*
017300*-----------------------------------------------------------------
017320*    2100-READ-TRANS READS ONE BOOK MAINTENANCE TRANSACTION.
017340*    FILE STATUS '10' IS END OF FILE ON THIS COMPILER, ANY OTHER
017360*    NON-ZERO STATUS IS TREATED AS FATAL AND ENDS THE RUN.
017400 2100-READ-TRANS-I.
017500     READ BKTRN
017600     EVALUATE FS-BKTRN
017700        WHEN '00'
017800           ADD 1 TO TOT-TRAN-READ
017900        WHEN '10'
018000           SET WS-EOF TO TRUE
018100        WHEN OTHER
018200           DISPLAY '*ERROR READING BKTRN : ' FS-BKTRN
018300           SET WS-EOF TO TRUE
018400     END-EVALUATE.
018500 2100-READ-TRANS-F. EXIT.
018600*
018700*-----------------------------------------------------------------
018800*    2200-VALIDATE VALIDATES THE TRANSACTION AND DISPATCHES ON
018900*    TLB-TRANS-TYPE.  BLANK / ZERO CHECKS MIRROR THE SHOP'S
019000*    STANDARD FIELD-VALIDATION PATTERN.
019100 2200-VALIDATE-I.
019150     IF TLB-TRANS-TYPE NOT EQUAL 'LI' AND TLB-BOOK-ISBN EQUAL SPACES
019300        MOVE 'ISBN MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
019400        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
019500     ELSE
019600        EVALUATE TLB-TRANS-TYPE
019700           WHEN 'AL'
019800              PERFORM 2410-ADD-BOOK-I    THRU 2410-ADD-BOOK-F
019900           WHEN 'MO'
020000              PERFORM 2420-UPDATE-BOOK-I   THRU 2420-UPDATE-BOOK-F
020100           WHEN 'BA'
020200              PERFORM 2430-DELETE-BOOK-I    THRU 2430-DELETE-BOOK-F
020300           WHEN 'CO'
020400              PERFORM 2440-FIND-BOOK-I  THRU 2440-FIND-BOOK-F
020450           WHEN 'LI'
020460              PERFORM 2450-LIST-BOOKS-I
020470                 THRU 2450-LIST-BOOKS-F
020500           WHEN OTHER
020600              MOVE 'INVALID TRANSACTION TYPE' TO WS-MESSAGE-ERROR
020700              PERFORM 2300-HANDLE-ERROR-I
020800                 THRU 2300-HANDLE-ERROR-F
020900        END-EVALUATE
021000     END-IF.
021100 2200-VALIDATE-F. EXIT.
021200*
021300*-----------------------------------------------------------------
021320*    2300-HANDLE-ERROR IS THE COMMON ERROR-LISTING PARAGRAPH,
021340*    CALLED FROM EVERY VALIDATION/REWRITE FAILURE IN THIS PROGRAM.
021360*    THE HEADING GROUP IS WRITTEN ONCE, ON THE FIRST ERROR ONLY -
021380*    WS-FIRST-ERROR IS FLIPPED TO 'NO' RIGHT AFTER.
021400 2300-HANDLE-ERROR-I.
021500     IF WS-FIRST-ERROR = 'YS'
021600        MOVE 'NO' TO WS-FIRST-ERROR
021700        WRITE REG-OUTREP FROM IMP-RPT-TITLE
021800        WRITE REG-OUTREP FROM IMP-SUBHEADING
021900        WRITE REG-OUTREP FROM WS-SEPARATE
022000     END-IF.
022100*
022200     MOVE TLB-TRANS-TYPE  TO IMP-TYPE.
022300     MOVE TLB-BOOK-ISBN   TO IMP-ISBN.
022400     MOVE TLB-BOOK-TITLE(1:30) TO IMP-TITLE.
022500     MOVE WS-MESSAGE-ERROR TO MJE-ERROR.
022600*
022700     WRITE REG-OUTREP FROM IMP-ERROR-LINE.
022800     WRITE REG-OUTREP FROM IMP-MJE-ERROR.
022900     ADD 1 TO TOT-TRAN-ERRORS.
023000 2300-HANDLE-ERROR-F. EXIT.
023100*
023200*-----------------------------------------------------------------
023300*    2410-ADD-BOOK - REGISTER A NEW TITLE.  KEY MUST NOT EXIST.
023400 2410-ADD-BOOK-I.
023500     IF TLB-BOOK-TITLE EQUAL SPACES
023600        MOVE 'TITLE MUST NOT BE BLANK' TO WS-MESSAGE-ERROR
023700        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
023800     ELSE IF TLB-BOOK-TYPE NOT EQUAL 'P' AND
023900             TLB-BOOK-TYPE NOT EQUAL 'D'
024000        MOVE 'BOOK TYPE MUST BE P OR D' TO WS-MESSAGE-ERROR
024100        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
024200     ELSE IF TLB-BOOK-TYPE EQUAL 'P' AND
024250             TLB-BOOK-TOTAL-COPIES EQUAL ZERO
024300        MOVE 'TOTAL COPIES MUST BE > 0' TO WS-MESSAGE-ERROR
024400        PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
024500     ELSE
024600        MOVE TLB-BOOK-ISBN            TO BOOK-ISBN
024700        READ BOOKMAS
024800           NOT INVALID KEY
024900              MOVE 'ISBN ALREADY ON FILE' TO WS-MESSAGE-ERROR
025000              PERFORM 2300-HANDLE-ERROR-I
025100                 THRU 2300-HANDLE-ERROR-F
025200           INVALID KEY
025300              MOVE TLB-BOOK-ISBN          TO BOOK-ISBN
025400              MOVE TLB-BOOK-TITLE         TO BOOK-TITLE
025500              MOVE TLB-BOOK-AUTHOR        TO BOOK-AUTHOR
025600              MOVE TLB-BOOK-TYPE          TO BOOK-TYPE
025700              MOVE TLB-BOOK-TOTAL-COPIES  TO BOOK-TOTAL-COPIES
025800              MOVE TLB-BOOK-TOTAL-COPIES  TO BOOK-AVAIL-COPIES
025900              WRITE REG-BOOK-MASTER
026000                 INVALID KEY
026100                    MOVE 'WRITE FAILED ON BOOK MASTER'
026200                      TO WS-MESSAGE-ERROR
026300                    PERFORM 2300-HANDLE-ERROR-I
026400                       THRU 2300-HANDLE-ERROR-F
026500                 NOT INVALID KEY
026600                    ADD 1 TO TOT-TRAN-APPLIED
026700              END-WRITE
026800        END-READ
026900     END-IF.
027000 2410-ADD-BOOK-F. EXIT.
027100*
027200*-----------------------------------------------------------------
027300*    2420-UPDATE-BOOK - UPDATE TITLE / AUTHOR / TOTAL-COPIES.
027400*    AVAIL-COPIES MOVES BY THE SAME DELTA AS TOTAL-COPIES SO A
027500*    COPY OUT ON LOAN IS NOT SILENTLY RETURNED TO STOCK.  A
027520*    DIGITAL-UPDATE TRANSACTION MAY ONLY REACH A TYPE D BOOK AND
027540*    A PHYSICAL-UPDATE TRANSACTION MAY ONLY REACH A TYPE P BOOK -
027560*    A MISMATCH IS REJECTED BEFORE ANY FIELD IS TOUCHED. LIB-0224.
027600 2420-UPDATE-BOOK-I.
027700     MOVE TLB-BOOK-ISBN TO BOOK-ISBN.
027800     READ BOOKMAS
027900        INVALID KEY
028000           MOVE 'ISBN NOT ON FILE' TO WS-MESSAGE-ERROR
028100           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
028200        NOT INVALID KEY
028220           IF TLB-BOOK-TYPE NOT EQUAL BOOK-TYPE
028240              MOVE 'BOOK TYPE MISMATCH ON UPDATE'
028260                TO WS-MESSAGE-ERROR
028280              PERFORM 2300-HANDLE-ERROR-I
028290                 THRU 2300-HANDLE-ERROR-F
028295           ELSE
028300           COMPUTE WS-DELTA-COPIES =
028400                   TLB-BOOK-TOTAL-COPIES - BOOK-TOTAL-COPIES
028500           IF TLB-BOOK-TITLE  NOT EQUAL SPACES
028600              MOVE TLB-BOOK-TITLE  TO BOOK-TITLE
028700           END-IF
028800           IF TLB-BOOK-AUTHOR NOT EQUAL SPACES
028900              MOVE TLB-BOOK-AUTHOR TO BOOK-AUTHOR
029000           END-IF
029100           IF TLB-BOOK-TOTAL-COPIES NOT EQUAL ZERO
029200              MOVE TLB-BOOK-TOTAL-COPIES TO BOOK-TOTAL-COPIES
029300              ADD  WS-DELTA-COPIES       TO BOOK-AVAIL-COPIES
029400           END-IF
029500           REWRITE REG-BOOK-MASTER
029600              INVALID KEY
029700                 MOVE 'REWRITE FAILED ON BOOK MASTER'
029800                   TO WS-MESSAGE-ERROR
029900                 PERFORM 2300-HANDLE-ERROR-I
030000                    THRU 2300-HANDLE-ERROR-F
030100              NOT INVALID KEY
030200                 ADD 1 TO TOT-TRAN-APPLIED
030300           END-REWRITE
030350           END-IF
030400     END-READ.
030500 2420-UPDATE-BOOK-F. EXIT.
030600*
030700*-----------------------------------------------------------------
030800*    2430-DELETE-BOOK - WITHDRAW A TITLE.  NO CHECK IS MADE FOR
030810*    OPEN LOANS AGAINST THE ISBN - THAT IS A CIRCULATION-SIDE
030820*    CONCERN, NOT A CATALOG-MAINTENANCE ONE, PER THE ORIGINAL
030830*    DESIGN REVIEW.
030900 2430-DELETE-BOOK-I.
031000     MOVE TLB-BOOK-ISBN TO BOOK-ISBN.
031100     READ BOOKMAS
031200        INVALID KEY
031300           MOVE 'ISBN NOT ON FILE' TO WS-MESSAGE-ERROR
031400           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
031500        NOT INVALID KEY
031600           DELETE BOOKMAS
031700              INVALID KEY
031800                 MOVE 'DELETE FAILED ON BOOK MASTER'
031900                   TO WS-MESSAGE-ERROR
032000                 PERFORM 2300-HANDLE-ERROR-I
032100                    THRU 2300-HANDLE-ERROR-F
032200              NOT INVALID KEY
032300                 ADD 1 TO TOT-TRAN-APPLIED
032400           END-DELETE
032500     END-READ.
032600 2430-DELETE-BOOK-F. EXIT.
032700*
032800*-----------------------------------------------------------------
032900*    2440-FIND-BOOK - FIND / DISPLAY, NO UPDATE.  THE DISPLAY IS
032910*    A CONSOLE ECHO ONLY, FOR OPERATOR CONVENIENCE DURING A
032920*    ONE-OFF LOOKUP RUN - IT IS NOT PART OF THE ERROR LISTING.
033000 2440-FIND-BOOK-I.
033100     MOVE TLB-BOOK-ISBN TO BOOK-ISBN.
033200     READ BOOKMAS
033300        INVALID KEY
033400           MOVE 'ISBN NOT ON FILE' TO WS-MESSAGE-ERROR
033500           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
033600        NOT INVALID KEY
033700           MOVE BOOK-AVAIL-COPIES TO WS-COPIES-DISP-NUM
033800           DISPLAY 'BOOK FOUND: ' BOOK-ISBN ' ' BOOK-TITLE
033900                   ' AVAIL: ' WS-COPIES-DISP-EDIT
034000           ADD 1 TO TOT-TRAN-APPLIED
034100     END-READ.
034200 2440-FIND-BOOK-F. EXIT.
034300*
034320*-----------------------------------------------------------------
034340*    2450-LIST-BOOKS - SEQUENTIAL PASS OF THE WHOLE MASTER, ONE
034350*    PRINT LINE PER TITLE.  ACCESS MODE DYNAMIC LETS US START AT
034360*    THE FRONT OF THE FILE WITHOUT A SEPARATE SELECT, THE SAME
034370*    PATTERN PGMUSRMT USES FOR ITS LI TRANSACTION.
034380 2450-LIST-BOOKS-I.
034390     MOVE LOW-VALUES TO BOOK-ISBN.
034392     START BOOKMAS KEY IS NOT LESS THAN BOOK-ISBN
034394        INVALID KEY
034396           MOVE 'UNABLE TO POSITION BOOK MASTER'
034398             TO WS-MESSAGE-ERROR
034399           PERFORM 2300-HANDLE-ERROR-I THRU 2300-HANDLE-ERROR-F
034400        NOT INVALID KEY
034402           PERFORM 2451-LIST-NEXT-I THRU 2451-LIST-NEXT-F
034404              UNTIL WS-EOF
034406           SET WS-NOT-EOF TO TRUE
034408           PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F
034410     END-START.
034412 2450-LIST-BOOKS-F. EXIT.
034414*
034416 2451-LIST-NEXT-I.
034418     READ BOOKMAS NEXT RECORD
034420        AT END
034422           SET WS-EOF TO TRUE
034424        NOT AT END
034426           MOVE BOOK-ISBN          TO ILL-BOOK-ISBN
034428           MOVE BOOK-TITLE(1:40)   TO ILL-BOOK-TITLE
034430           MOVE BOOK-AVAIL-COPIES  TO ILL-AVAIL-COPIES
034432           MOVE BOOK-TOTAL-COPIES  TO ILL-TOTAL-COPIES
034434           WRITE REG-OUTREP FROM IMP-LIST-LINE
034436           ADD 1 TO TOT-TRAN-APPLIED
034438     END-READ.
034440 2451-LIST-NEXT-F. EXIT.
034442*
034444*-----------------------------------------------------------------
034460*    9999-FINAL PRINTS THE THREE JOB-STATISTIC COUNTS TO THE
034470*    CONSOLE (SYSOUT) AND CLOSES ALL THREE FILES.  THESE COUNTS
034480*    ARE NOT PART OF THE OUTREP LISTING - OPERATIONS READS THEM
034490*    OFF THE JOB LOG WHEN BALANCING THE RUN.
034500 9999-FINAL-I.
034600     DISPLAY '**********************************************'.
034700     MOVE TOT-TRAN-READ   TO WS-FORMATO-PRINT.
034800     DISPLAY 'TOTAL TRANSACTIONS READ    : ' WS-FORMATO-PRINT.
034900     MOVE TOT-TRAN-ERRORS  TO WS-FORMATO-PRINT.
035000     DISPLAY 'TOTAL TRANSACTIONS IN ERROR: ' WS-FORMATO-PRINT.
035100     MOVE TOT-TRAN-APPLIED TO WS-FORMATO-PRINT.
035200     DISPLAY 'TOTAL TRANSACTIONS APPLIED : ' WS-FORMATO-PRINT.
035300*
035400     CLOSE BKTRN.
035500     CLOSE BOOKMAS.
035600     CLOSE OUTREP.
035700 9999-FINAL-F. EXIT.
