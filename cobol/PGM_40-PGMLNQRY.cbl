000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLNQRY.
000300 AUTHOR. C D MORALES.
000400 INSTALLATION. LIB02803 CIRCULATION SYSTEMS.
000500 DATE-WRITTEN. 07/22/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*    PGMLNQRY  -  LOAN INQUIRY (READ-ONLY QUERIES)               *
001000*    ================================================          *
001100*    FUNCTION:                                                  *
001200*    READS QUERY REQUESTS (DDQYTRN) AND, FOR EACH ONE, WALKS     *
001300*    THE LOAN MASTER AND DISPLAYS THE MATCHING ROWS.  NO FILE    *
001400*    ON THIS PROGRAM IS EVER UPDATED - THIS IS AN INQUIRY-ONLY   *
001500*    PROGRAM, MODELED ON THE SHOP'S EXISTING CONSULTATION        *
001600*    TRANSACTIONS (SEE PGMB2CAF).                                *
001700*    TCO-QUERY-TYPE DRIVES WHICH QUERY RUNS:                     *
001800*        PU = ALL LOANS FOR A GIVEN USER                         *
001900*        PB = ALL LOANS FOR A GIVEN BOOK                         *
002000*        AU = ACTIVE (NOT RETURNED) LOANS FOR A GIVEN USER       *
002100*        AA = ALL ACTIVE (NOT RETURNED) LOANS ON THE FILE        *
002200*        TL = EVERY LOAN ON THE FILE, OPEN OR CLOSED             *
002300*        OV = ACTIVE LOANS PAST DUE AS OF TCO-AS-OF-DATE         *
002400*        ID = ONE LOAN BY LOAN-ID                                *
002500*        OD = IS ONE LOAN (BY LOAN-ID) OVERDUE AS OF THE DATE    *
002600*    THE LOAN MASTER IS KEYED ON LOAN-ID, SO THE MULTI-ROW       *
002700*    QUERIES (PU/PB/AU/AA/TL/OV) DO A FULL SEQUENTIAL PASS -     *
002800*    THERE IS NO ALTERNATE INDEX ON THIS FILE.                   *
002900*-----------------------------------------------------------   *
003000*    CHANGE LOG                                                 *
003100*    DATE     BY   TICKET     DESCRIPTION                       *
003200*    -------- ---- ---------- ------------------------------    *
003300*    07/22/91 CDM  LIB-0066   ORIGINAL PROGRAM - PU/PB/ID ONLY   *
003400*    02/14/94 CDM  LIB-0110   ADDED AU/AA/TL QUERY TYPES         *
003500*    09/03/98 JLT  LIB-0171   Y2K REVIEW - ADDED OV/OD OVERDUE   *
003600*                             QUERIES, AS-OF-DATE ALREADY CCYY   *
003700*    05/19/03 JLT  LIB-0214   CORRECTED OV/OD TO TREAT A LOAN    *
003800*                             DUE ON THE AS-OF-DATE AS NOT YET   *
003900*                             OVERDUE, SEE LIB-0209 AUDIT        *
004000*****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-QUERY-TYPE IS 'PU' 'PB' 'AU' 'AA' 'TL' 'OV'
004700                                'ID' 'OD'.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT QYTRN    ASSIGN TO DDQYTRN
005200     FILE STATUS  IS FS-QYTRN.
005300*
005400     SELECT LOANMAS  ASSIGN TO DDLOANM
005500     ORGANIZATION IS INDEXED
005600     ACCESS MODE  IS DYNAMIC
005700     RECORD KEY   IS LOAN-ID
005800     FILE STATUS  IS FS-LOANM.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  QYTRN
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600     COPY PGM_40-CP-TRNQRY.
006700*
006800 FD  LOANMAS
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100     COPY PGM_30-CP-LOAN.
007200*
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 77  FS-QYTRN            PIC XX          VALUE SPACES.
007600 77  FS-LOANM            PIC XX          VALUE SPACES.
007700*
007800 77  WS-STATUS-FIN       PIC X.
007900     88  WS-EOF                        VALUE 'Y'.
008000     88  WS-NOT-EOF                    VALUE 'N'.
008100*
008200 77  WS-STATUS-SCAN      PIC X.
008300     88  WS-SCAN-EOF                   VALUE 'Y'.
008400     88  WS-SCAN-NOT-EOF               VALUE 'N'.
008500*
008600 77  TOT-TRAN-READ       PIC S9(05) COMP VALUE ZERO.
008700 77  TOT-TRAN-ERRORS     PIC S9(05) COMP VALUE ZERO.
008800 77  TOT-ROWS-DISPLAYED  PIC S9(07) COMP VALUE ZERO.
008900 77  WS-FORMATO-PRINT    PIC ZZZZ9       VALUE ZEROES.
009000*
009100 77  WS-MESSAGE-ERROR    PIC X(40)       VALUE SPACES.
009200 77  WS-FOUND-FLAG       PIC X(01)       VALUE 'N'.
009300     88  WS-ROW-FOUND                  VALUE 'Y'.
009400*
009500*----------- EDITED VIEW FOR LOAN-COUNT DISPLAY ------------------
009600 01  WS-COUNT-DISPLAY.
009700     03  WS-COUNT-NUM        PIC 9(07) VALUE ZERO.
009800     03  FILLER              PIC X(01).
009900 01  WS-COUNT-DISPLAY-EDIT REDEFINES WS-COUNT-DISPLAY.
010000     03  WS-COUNT-EDIT       PIC Z(06)9.
010100     03  FILLER              PIC X(01).
010200*
010300 PROCEDURE DIVISION.
010400*
010500 MAIN-PROGRAM-I.
010600     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F.
010700     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
010800                                 UNTIL WS-EOF.
010900     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
011000 MAIN-PROGRAM-F. GOBACK.
011100*
011200*-----------------------------------------------------------------
011210*    1000-INITIALIZE OPENS THE QUERY TRANSACTION INPUT AND THE
011220*    LOAN MASTER READ-ONLY - THIS PROGRAM NEVER WRITES A MASTER,
011230*    IT ONLY REPORTS - THEN PRIMES THE READ-AHEAD.
011300 1000-INITIALIZE-I.
011400     SET WS-NOT-EOF TO TRUE.
011500*
011600     OPEN INPUT QYTRN.
011700     IF FS-QYTRN IS NOT EQUAL '00'
011800        DISPLAY '* ERROR OPENING QYTRN = ' FS-QYTRN
011900        SET WS-EOF TO TRUE
012000     END-IF.
012100*
012200     OPEN INPUT LOANMAS.
012300     IF FS-LOANM IS NOT EQUAL '00'
012400        DISPLAY '* ERROR OPENING LOANMAS = ' FS-LOANM
012500        SET WS-EOF TO TRUE
012600     END-IF.
012700*
012800     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
012900 1000-INITIALIZE-F. EXIT.
013000*
013100*-----------------------------------------------------------------
013110*    2000-PROCESS IS THE MAIN-LOOP BODY - VALIDATE/DISPATCH THE
013120*    CURRENT QUERY, THEN READ THE NEXT ONE AHEAD.
013200 2000-PROCESS-I.
013300     PERFORM 2200-VALIDATE-I   THRU 2200-VALIDATE-F.
013400     PERFORM 2100-READ-TRANS-I THRU 2100-READ-TRANS-F.
013500 2000-PROCESS-F. EXIT.
013600*
013700*-----------------------------------------------------------------
013710*    2100-READ-TRANS READS ONE QUERY TRANSACTION - STATUS '10' IS
013720*    END OF FILE, ANYTHING ELSE NON-ZERO IS FATAL.
013800 2100-READ-TRANS-I.
013900     READ QYTRN
014000     EVALUATE FS-QYTRN
014100        WHEN '00'
014200           ADD 1 TO TOT-TRAN-READ
014300        WHEN '10'
014400           SET WS-EOF TO TRUE
014500        WHEN OTHER
014600           DISPLAY '*ERROR READING QYTRN : ' FS-QYTRN
014700           SET WS-EOF TO TRUE
014800     END-EVALUATE.
014900 2100-READ-TRANS-F. EXIT.
015000*
015100*-----------------------------------------------------------------
015200 2200-VALIDATE-I.
015300     MOVE SPACES TO WS-MESSAGE-ERROR.
015400     DISPLAY '**********************************************'.
015500     DISPLAY 'QUERY TYPE : ' TCO-QUERY-TYPE.
015600*
015700     EVALUATE TCO-QUERY-TYPE
015800        WHEN 'PU'
015900           PERFORM 2410-LOANS-BY-USER-I THRU 2410-LOANS-BY-USER-F
016000        WHEN 'PB'
016100           PERFORM 2420-LOANS-BY-BOOK-I THRU 2420-LOANS-BY-BOOK-F
016200        WHEN 'AU'
016300           PERFORM 2430-ACTIVE-BY-USER-I
016400              THRU 2430-ACTIVE-BY-USER-F
016500        WHEN 'AA'
016600           PERFORM 2440-ALL-ACTIVE-I    THRU 2440-ALL-ACTIVE-F
016700        WHEN 'TL'
016800           PERFORM 2450-ALL-LOANS-I     THRU 2450-ALL-LOANS-F
016900        WHEN 'OV'
017000           PERFORM 2460-OVERDUE-AS-OF-I THRU 2460-OVERDUE-AS-OF-F
017100        WHEN 'ID'
017200           PERFORM 2470-FIND-BY-ID-I    THRU 2470-FIND-BY-ID-F
017300        WHEN 'OD'
017400           PERFORM 2480-IS-OVERDUE-I    THRU 2480-IS-OVERDUE-F
017500        WHEN OTHER
017600           MOVE 'INVALID QUERY TYPE' TO WS-MESSAGE-ERROR
017700           DISPLAY '* ' WS-MESSAGE-ERROR
017800           ADD 1 TO TOT-TRAN-ERRORS
017900     END-EVALUATE.
018000 2200-VALIDATE-F. EXIT.
018100*
018200*-----------------------------------------------------------------
018300*    2310-START-SCAN / 2320-SCAN-NEXT ARE SHARED BY EVERY QUERY
018400*    THAT WALKS THE WHOLE LOAN MASTER SEQUENTIALLY.
018500 2310-START-SCAN-I.
018600     SET WS-SCAN-NOT-EOF TO TRUE.
018700     MOVE LOW-VALUES TO LOAN-ID.
018800     START LOANMAS KEY IS NOT LESS THAN LOAN-ID
018900        INVALID KEY
019000           SET WS-SCAN-EOF TO TRUE.
019100 2310-START-SCAN-F. EXIT.
019200*
019300 2320-SCAN-NEXT-I.
019400     READ LOANMAS NEXT RECORD
019500        AT END
019600           SET WS-SCAN-EOF TO TRUE.
019700 2320-SCAN-NEXT-F. EXIT.
019800*
019900*-----------------------------------------------------------------
020000*    2410-LOANS-BY-USER - EVERY LOAN, OPEN OR CLOSED, FOR ONE
020100*    BORROWER.
020200 2410-LOANS-BY-USER-I.
020300     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
020400     PERFORM 2411-LOANS-BY-USER-NEXT-I
020500        THRU 2411-LOANS-BY-USER-NEXT-F
020600        UNTIL WS-SCAN-EOF.
020700 2410-LOANS-BY-USER-F. EXIT.
020800*
020900 2411-LOANS-BY-USER-NEXT-I.
021000     IF LOAN-USER-ID = TCO-USER-ID
021100        PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
021200     END-IF.
021300     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
021400 2411-LOANS-BY-USER-NEXT-F. EXIT.
021500*
021600*-----------------------------------------------------------------
021700*    2420-LOANS-BY-BOOK - EVERY LOAN, OPEN OR CLOSED, FOR ONE
021800*    BOOK ISBN.
021900 2420-LOANS-BY-BOOK-I.
022000     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
022100     PERFORM 2421-LOANS-BY-BOOK-NEXT-I
022200        THRU 2421-LOANS-BY-BOOK-NEXT-F
022300        UNTIL WS-SCAN-EOF.
022400 2420-LOANS-BY-BOOK-F. EXIT.
022500*
022600 2421-LOANS-BY-BOOK-NEXT-I.
022700     IF LOAN-BOOK-ISBN = TCO-BOOK-ISBN
022800        PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
022900     END-IF.
023000     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
023100 2421-LOANS-BY-BOOK-NEXT-F. EXIT.
023200*
023300*-----------------------------------------------------------------
023400*    2430-ACTIVE-BY-USER - LOANS FOR ONE BORROWER NOT YET
023500*    RETURNED.
023600 2430-ACTIVE-BY-USER-I.
023700     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
023800     PERFORM 2431-ACTIVE-BY-USER-NEXT-I
023900        THRU 2431-ACTIVE-BY-USER-NEXT-F
024000        UNTIL WS-SCAN-EOF.
024100 2430-ACTIVE-BY-USER-F. EXIT.
024200*
024300 2431-ACTIVE-BY-USER-NEXT-I.
024400     IF LOAN-USER-ID = TCO-USER-ID AND LOAN-IS-PENDING
024500        PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
024600     END-IF.
024700     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
024800 2431-ACTIVE-BY-USER-NEXT-F. EXIT.
024900*
025000*-----------------------------------------------------------------
025100*    2440-ALL-ACTIVE - EVERY LOAN ON THE FILE NOT YET RETURNED.
025200 2440-ALL-ACTIVE-I.
025300     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
025400     PERFORM 2441-ALL-ACTIVE-NEXT-I
025500        THRU 2441-ALL-ACTIVE-NEXT-F
025600        UNTIL WS-SCAN-EOF.
025700 2440-ALL-ACTIVE-F. EXIT.
025800*
025900 2441-ALL-ACTIVE-NEXT-I.
026000     IF LOAN-IS-PENDING
026100        PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
026200     END-IF.
026300     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
026400 2441-ALL-ACTIVE-NEXT-F. EXIT.
026500*
026600*-----------------------------------------------------------------
026700*    2450-ALL-LOANS - EVERY ROW ON THE LOAN MASTER, NO FILTER.
026800 2450-ALL-LOANS-I.
026900     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
027000     PERFORM 2451-ALL-LOANS-NEXT-I
027100        THRU 2451-ALL-LOANS-NEXT-F
027200        UNTIL WS-SCAN-EOF.
027300 2450-ALL-LOANS-F. EXIT.
027400*
027500 2451-ALL-LOANS-NEXT-I.
027600     PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F.
027700     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
027800 2451-ALL-LOANS-NEXT-F. EXIT.
027900*
028000*-----------------------------------------------------------------
028100*    2460-OVERDUE-AS-OF - ACTIVE LOANS WHOSE DUE DATE IS STRICTLY
028200*    BEFORE TCO-AS-OF-DATE (A LOAN DUE ON THE AS-OF DATE ITSELF
028300*    IS NOT YET OVERDUE, PER LIB-0214).
028400 2460-OVERDUE-AS-OF-I.
028500     PERFORM 2310-START-SCAN-I THRU 2310-START-SCAN-F.
028600     PERFORM 2461-OVERDUE-AS-OF-NEXT-I
028700        THRU 2461-OVERDUE-AS-OF-NEXT-F
028800        UNTIL WS-SCAN-EOF.
028900 2460-OVERDUE-AS-OF-F. EXIT.
029000*
029100 2461-OVERDUE-AS-OF-NEXT-I.
029200     IF LOAN-IS-PENDING AND LOAN-DUE-DATE < TCO-AS-OF-DATE
029300        PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
029400     END-IF.
029500     PERFORM 2320-SCAN-NEXT-I THRU 2320-SCAN-NEXT-F.
029600 2461-OVERDUE-AS-OF-NEXT-F. EXIT.
029700*
029800*-----------------------------------------------------------------
029900*    2470-FIND-BY-ID - ONE LOAN, DIRECT KEYED READ.
030000 2470-FIND-BY-ID-I.
030100     MOVE TCO-LOAN-ID TO LOAN-ID.
030200     READ LOANMAS
030300        INVALID KEY
030400           MOVE 'LOAN ID NOT ON FILE' TO WS-MESSAGE-ERROR
030500           DISPLAY '* ' WS-MESSAGE-ERROR
030600           ADD 1 TO TOT-TRAN-ERRORS
030700        NOT INVALID KEY
030800           PERFORM 2500-DISPLAY-LOAN-I THRU 2500-DISPLAY-LOAN-F
030900     END-READ.
031000 2470-FIND-BY-ID-F. EXIT.
031100*
031200*-----------------------------------------------------------------
031300*    2480-IS-OVERDUE - ONE LOAN, DIRECT KEYED READ, YES/NO
031400*    OVERDUE ANSWER AS OF TCO-AS-OF-DATE.
031500 2480-IS-OVERDUE-I.
031600     MOVE TCO-LOAN-ID TO LOAN-ID.
031700     READ LOANMAS
031800        INVALID KEY
031900           MOVE 'LOAN ID NOT ON FILE' TO WS-MESSAGE-ERROR
032000           DISPLAY '* ' WS-MESSAGE-ERROR
032100           ADD 1 TO TOT-TRAN-ERRORS
032200        NOT INVALID KEY
032300           IF LOAN-IS-PENDING AND LOAN-DUE-DATE < TCO-AS-OF-DATE
032400              DISPLAY 'LOAN ' LOAN-ID ' IS OVERDUE'
032500           ELSE
032600              DISPLAY 'LOAN ' LOAN-ID ' IS NOT OVERDUE'
032700           END-IF
032800           ADD 1 TO TOT-ROWS-DISPLAYED
032900     END-READ.
033000 2480-IS-OVERDUE-F. EXIT.
033100*
033200*-----------------------------------------------------------------
033300*    2500-DISPLAY-LOAN - COMMON DISPLAY FORMAT FOR ONE LOAN ROW.
033400 2500-DISPLAY-LOAN-I.
033500     DISPLAY '  LOAN-ID: ' LOAN-ID
033600             ' USER: '     LOAN-USER-ID
033700             ' ISBN: '     LOAN-BOOK-ISBN
033800             ' DUE: '      LOAN-DUE-DATE
033900             ' RETURNED: ' LOAN-RETURNED-FLAG.
034000     ADD 1 TO TOT-ROWS-DISPLAYED.
034100 2500-DISPLAY-LOAN-F. EXIT.
034200*
034300*-----------------------------------------------------------------
034310*    9999-FINAL PRINTS JOB-STATISTIC COUNTS TO SYSOUT - THIS
034320*    PROGRAM HAS NO OUTREP LISTING, EVERY RESULT ROW GOES TO THE
034330*    CONSOLE VIA 2500-DISPLAY-LOAN.
034400 9999-FINAL-I.
034500     DISPLAY '**********************************************'.
034600     MOVE TOT-TRAN-READ       TO WS-FORMATO-PRINT.
034700     DISPLAY 'TOTAL QUERIES READ         : ' WS-FORMATO-PRINT.
034800     MOVE TOT-TRAN-ERRORS     TO WS-FORMATO-PRINT.
034900     DISPLAY 'TOTAL QUERIES IN ERROR     : ' WS-FORMATO-PRINT.
035000     MOVE TOT-ROWS-DISPLAYED  TO WS-COUNT-NUM.
035100     DISPLAY 'TOTAL LOAN ROWS DISPLAYED  : ' WS-COUNT-EDIT.
035200*
035300     CLOSE QYTRN.
035400     CLOSE LOANMAS.
035500 9999-FINAL-F. EXIT.
