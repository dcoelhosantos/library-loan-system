000100*****************************************************************
000200*    COPY USER  -  LAYOUT OF THE BORROWER MASTER FILE (DDUSRM)  *
000300*    =======================================================   *
000400*    01 REG-USER-MASTER IS THE FIXED RECORD KEPT ON THE         *
000500*    INDEXED BORROWER MASTER, KEYED ON USER-ID.  USER-LOAN-     *
000600*    COUNT IS MAINTAINED HERE BY PGMLNMOV AS LOANS ARE CREATED  *
000700*    AND RETURNED SO PGMUSRMT NEVER HAS TO OPEN THE LOAN FILE.  *
000800*-----------------------------------------------------------   *
000900*    CHANGE LOG                                                 *
001000*    DATE     BY   TICKET     DESCRIPTION                       *
001100*    -------- ---- ---------- ------------------------------    *
001200*    03/19/86 RWH  LIB-0003   ORIGINAL LAYOUT                    *
001300*    07/22/91 CDM  LIB-0059   ADDED USER-LOAN-COUNT              *
001400*    02/14/94 CDM  LIB-0104   ADDED DUMP-VIEW REDEFINES BELOW    *
001500*    09/03/98 JLT  LIB-0166   Y2K REVIEW - NO DATE FIELDS HERE,  *
001600*                             NO CHANGE REQUIRED, SIGNED OFF     *
001700*****************************************************************
001800*
001900 01  REG-USER-MASTER.
002000     03  USER-ID                     PIC X(20).
002100     03  USER-NAME                   PIC X(60).
002200     03  USER-LOAN-COUNT             PIC 9(04).
002300     03  FILLER                      PIC X(16).
002400*
002500*    ALTERNATE DUMP VIEW, SAME PURPOSE AS THE ONE IN CP-BOOK.
002600 01  REG-USER-MASTER-DUMP REDEFINES REG-USER-MASTER.
002700     03  USD-KEY-AREA                 PIC X(20).
002800     03  USD-DATA-AREA                 PIC X(80).
